000100******************************************************************
000200* PROGRAM:     INTINFER                                          *
000300* AUTHOR:      R. BALSIMELLI                                     *
000400* INSTALLATION: DEPTO. DE SISTEMAS - CENTRO DE COMPUTOS           *
000500* DATE-WRITTEN: 03/14/1989                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:    CONFIDENCIAL - USO INTERNO SOLAMENTE               *
000800******************************************************************
000900*                  HISTORIAL DE MODIFICACIONES                   *
001000******************************************************************
001100* 031489 RBB  PRIMERA VERSION. LEE EVENT-FILE DE NAVEGACION Y     *
001200*             ARMA INTENT-FILE CON CORTE DE CONTROL POR SESION.  *
001300* 040289 RBB  SE AGREGA EL REPORTE IMPRESO SESSION INTENT REPORT  *
001400*             CON TOTALES GENERALES AL CIERRE DE CORRIDA.        *
001500* 051789 CGP  SE INCORPORA TABLA DE EVENTOS EN MEMORIA (500 MAX)  *
001600*             Y NOTA DE DESBORDE AL ARCHIVO DE ERRORES.          *
001700* 062289 CGP  CORRECCION: EL CORTE DE CONTROL NO CERRABA LA       *
001800*             ULTIMA SESION DEL ARCHIVO CUANDO LLEGABA EOF.      *
001900* 071089 RGA  SE LLAMA A SIGNALS PARA LAS SENALES DE              *
002000*             COMPORTAMIENTO (DWELL/NAV/COMPARACION/FRICCION/    *
002100*             PRECIO/CLARITY).                                   *
002200* 081589 RGA  SE LLAMA A INTSCORE PARA EL SCORING, AJUSTE DE      *
002300*             CONFIANZA Y ATRIBUCIONES.                          *
002400* 092889 SU   AJUSTE AL CALCULO DE SEGUNDOS TRANSCURRIDOS; SE     *
002500*             AGREGA TABLA DE DIAS POR MES PARA AÑO BISIESTO.    *
002600* 101289 SU   SE AGREGAN LOS FLAGS DE INSIGHT AL REGISTRO DE      *
002700*             SALIDA (BAJA CONFIANZA / ABANDONO / CONVERSION /   *
002800*             ALTA FRICCION).                                    *
002900* 112089 RBB  REVISION ANUAL. SIN CAMBIOS FUNCIONALES.            *
003000* 030591 CGP  SE CORRIGE SALTO DE PAGINA: FALTABA CONTAR LINEAS   *
003100*             DE LA SECCION DE TOTALES POR ESTADO.               *
003200* 091493 RGA  SE AMPLIA EVENTO-TABLA DE 300 A 500 OCURRENCIAS     *
003300*             POR PEDIDO DE MARKETING (SESIONES MAS LARGAS).     *
003400* 021496 SU   REVISION PARA EL CAMBIO DE MILENIO (AÑO 2000): LOS  *
003500*             CAMPOS DE FECHA YA VENIAN EN 4 DIGITOS DE ANIO EN   *
003600*             EV-TIMESTAMP, NO REQUIRIO CAMBIOS DE LAYOUT.        *
003700* 030799 SU   VERIFICACION Y2K COMPLETA. OK PARA PRODUCCION.      *
003800* 110502 RGA  TICKET SIS-2231: EL REPORTE NO TOTALIZABA BIEN LA   *
003900*             CONFIANZA PROMEDIO CUANDO HABIA CERO SESIONES.     *
004000* 042207 CGP  TICKET SIS-4410: SE AGREGA CONTEO DE SESIONES POR   *
004100*             ESTADO GANADOR EN EL BLOQUE DE TOTALES.             *
004200* 081709 MLQ  TICKET SIS-5107: EL TEXTO DE DURACION SE DESBORDABA *
004300*             EN SESIONES DE MAS DE UNA HORA (STRING TRUNCABA LOS*
004400*             SEGUNDOS); SE ARMA AHORA POR REFERENCIA SIN BLANCOS*
004500*             SE ACTIVA EL TOP-OF-FORM DEL ENCABEZADO Y SE AGREGA*
004600*             TRAZA POR UPSI-0 AL CERRAR CADA SESION.            *
004700* 092309 MLQ  TICKET SIS-5221: EN RPTLINES.CPY LA COLUMNA EVENTS *
004800*             DEL ENCABEZADO QUEDABA 1 BYTE MAS ANCHA QUE EL     *
004900*             CAMPO DE DETALLE; TODO LO QUE VENIA DESPUES SALIA  *
005000*             CORRIDO. SE ANGOSTA EL ROTULO Y SE REBALANCEA EL   *
005100*             FILLER DE COLA DE AMBAS LINEAS A 132 BYTES.        *
005200* 100609 MLQ  TICKET SIS-5230: EL ARREGLO SIS-5107 SEGUIA         *
005300*             TRUNCANDO SIN AVISO PARA SESIONES DE 1000 A 2777   *
005400*             HORAS (EL TEXTO DABA 13 POSICIONES Y EL CAMPO TENIA*
005500*             12). SE AMPLIA WS-DURACION-TEXTO Y EL CAMPO ESPEJO *
005600*             RPT-DET-DURACION EN RPTLINES.CPY A 14 POSICIONES. *
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. INTINFER.
006000 AUTHOR. R. BALSIMELLI.
006100 INSTALLATION. DEPTO. DE SISTEMAS - CENTRO DE COMPUTOS.
006200 DATE-WRITTEN. 03/14/1989.
006300 DATE-COMPILED.
006400 SECURITY. CONFIDENCIAL - USO INTERNO SOLAMENTE.
006500*----------------------------------------------------------------*
006600* PROPOSITO: LOTE NOCTURNO QUE LEE LOS EVENTOS DE NAVEGACION DEL  *
006700* SITIO (EVENT-FILE), LOS AGRUPA POR SESION, EXTRAE LAS SEÑALES   *
006800* DE COMPORTAMIENTO, INFIERE EL ESTADO DE INTENCION GANADOR POR   *
006900* SESION Y EMITE EL INTENT-FILE MAS EL SESSION INTENT REPORT.     *
007000*----------------------------------------------------------------*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-4381.
007400 OBJECT-COMPUTER. IBM-4381.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
007800     UPSI-0 OFF STATUS IS SW-TRAZA-INACTIVA.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     SELECT EVENT-FILE ASSIGN TO UT-EVENTOS
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS FS-EVENTOS.
008600
008700     SELECT INTENT-FILE ASSIGN TO UT-INTENT
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS FS-INTENT.
009000
009100     SELECT ERROR-FILE ASSIGN TO UT-ERRORES
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-ERRORES.
009400
009500     SELECT REPORT-FILE ASSIGN TO UT-REPORTE
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FS-REPORTE.
009800
009900*----------------------------------------------------------------*
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300 FD  EVENT-FILE
010400     LABEL RECORDS STANDARD.
010500 01 WS-ENT-EVENTO-FD.
010600     COPY EVTREC.
010700
010800 FD  INTENT-FILE
010900     LABEL RECORDS STANDARD.
011000 01 WS-SAL-INTENT-FD.
011100     COPY INTREC.
011200
011300 FD  ERROR-FILE
011400     LABEL RECORDS STANDARD.
011500 01 WS-SAL-ERRORES.
011600     05 WS-ERR-SESSION-ID             PIC X(16).
011700     05 FILLER                        PIC X(01) VALUE SPACE.
011800     05 WS-ERR-SECUENCIA              PIC 9(05).
011900     05 FILLER                        PIC X(01) VALUE SPACE.
012000     05 WS-ERR-MOTIVO                 PIC X(40).
012100     05 FILLER                        PIC X(13) VALUE SPACES.
012200
012300 FD  REPORT-FILE
012400     LABEL RECORDS STANDARD.
012500 01 WS-SAL-REPORTE                    PIC X(132).
012600
012700*----------------------------------------------------------------*
012800 WORKING-STORAGE SECTION.
012900*----------------------------------------------------------------*
013000*    COPIAS DE LOS LAYOUTS DE REGISTRO DE TRABAJO                *
013100*----------------------------------------------------------------*
013200 01 WS-ENT-EVENTO.
013300     COPY EVTREC.
013400
013500 01 WS-SAL-INTENT-REG.
013600     COPY INTREC.
013700
013800 01 WS-LINEAS-REPORTE.
013900     COPY RPTLINES.
014000
014100*----------------------------------------------------------------*
014200*    FILE STATUS                                                 *
014300*----------------------------------------------------------------*
014400 01 FS-STATUS.
014500    05 FS-EVENTOS                    PIC X(02).
014600       88 FS-EVENTOS-OK                         VALUE '00'.
014700       88 FS-EVENTOS-EOF                        VALUE '10'.
014800       88 FS-EVENTOS-NFD                        VALUE '35'.
014900    05 FS-INTENT                     PIC X(02).
015000       88 FS-INTENT-OK                          VALUE '00'.
015100    05 FS-ERRORES                    PIC X(02).
015200       88 FS-ERRORES-OK                         VALUE '00'.
015300    05 FS-REPORTE                    PIC X(02).
015400       88 FS-REPORTE-OK                         VALUE '00'.
015500    05 FILLER                        PIC X(02) VALUE SPACES.
015600
015700*----------------------------------------------------------------*
015800*    TABLA DE EVENTOS DE LA SESION EN CURSO (MAX 500 EVENTOS)    *
015900*----------------------------------------------------------------*
016000 01 WS-TABLA-EVENTOS.
016100    05 WS-EVENTO-ENTRADA OCCURS 500 TIMES
016200                          INDEXED BY WS-IDX-TABLA.
016300       10 EVT-TIPO                  PIC X(20).
016400       10 EVT-PAGINA                PIC X(20).
016500       10 EVT-PRODUCTO              PIC X(12).
016600       10 EVT-CATEGORIA             PIC X(12).
016700       10 EVT-PRECIO                PIC S9(7)V99.
016800       10 EVT-CLICKS                PIC 9(03).
016900       10 EVT-SCROLL                PIC 9(03).
017000       10 EVT-HOVER                 PIC 9(03)V9.
017100       10 EVT-BACKNAV               PIC X(01).
017200       10 EVT-SEGUNDOS-ABS          PIC 9(09) COMP.
017300       10 EVT-GAP-SEC               PIC 9(07)V99.
017400       10 FILLER                     PIC X(02).
017500
017600 01 WS-TABLA-CANT-EVENTOS            PIC 9(03) COMP VALUE 0.
017700 01 WS-TABLA-EVENTOS-DESCARTE        PIC 9(05) COMP VALUE 0.
017800
017900*----------------------------------------------------------------*
018000*    AREAS PASADAS A SIGNALS / INTSCORE (MISMO LAYOUT QUE LAS    *
018100*    LINKAGE DE CADA SUBPROGRAMA - VER SIGNALS.CBL E INTSCORE.CBL)*
018200*----------------------------------------------------------------*
018300 01 WS-SENAL-SALIDA.
018400    05 SAL-DWELL-TOTAL               PIC 9(07)V99.
018500    05 SAL-DWELL-AVG                 PIC 9(07)V99.
018600    05 SAL-DWELL-MAX                 PIC 9(07)V99.
018700    05 SAL-DWELL-LARGOS              PIC 9(03) COMP.
018800    05 SAL-NAV-TOTAL-VISTAS          PIC 9(05) COMP.
018900    05 SAL-NAV-PAGINAS-UNICAS        PIC 9(03) COMP.
019000    05 SAL-NAV-LOOPS                 PIC 9(03) COMP.
019100    05 SAL-NAV-BACKNAV               PIC 9(03) COMP.
019200    05 SAL-COMP-PRODUCTOS-UNICOS     PIC 9(03) COMP.
019300    05 SAL-COMP-CATEGORIAS-UNICAS    PIC 9(03) COMP.
019400    05 SAL-COMP-RAPID-SWITCH         PIC X(01).
019500    05 SAL-COMP-SCORE                PIC 9V9(4).
019600    05 SAL-FRIC-FORM-ABANDON         PIC X(01).
019700    05 SAL-FRIC-CART-ABANDON         PIC X(01).
019800    05 SAL-FRIC-PAUSAS-LARGAS        PIC 9(03) COMP.
019900    05 SAL-FRIC-BACKNAV              PIC 9(03) COMP.
020000    05 SAL-FRIC-ERRORES              PIC 9(03) COMP.
020100    05 SAL-FRIC-SCORE                PIC 9V9(4).
020200    05 SAL-PRECIO-RANGO              PIC 9(07)V99.
020300    05 SAL-PRECIO-COMPARA            PIC X(01).
020400    05 SAL-PRECIO-PREF-BAJO          PIC X(01).
020500    05 SAL-PRECIO-HUBO-REMOVIDO      PIC X(01).
020600    05 SAL-PRECIO-SCORE              PIC 9V9(4).
020700    05 SAL-CLARITY-FRICCION          PIC 9V9(4).
020800    05 SAL-CLARITY-HESITA            PIC 9V9(4).
020900    05 SAL-CNT-ADD-CART              PIC 9(03) COMP.
021000    05 SAL-CNT-REMOVE-CART           PIC 9(03) COMP.
021100    05 SAL-CNT-CHECKOUT-INI          PIC 9(03) COMP.
021200    05 SAL-CNT-CHECKOUT-COMP         PIC 9(03) COMP.
021300    05 SAL-FLAG-GAP-300              PIC X(01).
021400    05 FILLER                        PIC X(04) VALUE SPACES.
021500
021600 01 WS-PUNTAJE-SALIDA.
021700    05 PTJ-ESTADO-GANADOR            PIC X(20).
021800    05 PTJ-CONFIANZA-BASE            PIC 9V9(4).
021900    05 PTJ-CONFIANZA-AJUSTADA        PIC 9V9(4).
022000    05 PTJ-ATRIB1-NOMBRE             PIC X(12).
022100    05 PTJ-ATRIB1-SHARE              PIC 9V9(4).
022200    05 PTJ-ATRIB2-NOMBRE             PIC X(12).
022300    05 PTJ-ATRIB2-SHARE              PIC 9V9(4).
022400    05 FILLER                        PIC X(04) VALUE SPACES.
022500
022600*----------------------------------------------------------------*
022700*    CATALOGO DE ESTADOS CANDIDATOS (REDEFINES PARA LA TABLA DE  *
022800*    DISTRIBUCION DEL REPORTE)                                   *
022900*----------------------------------------------------------------*
023000 01 WS-CATALOGO-ESTADOS-LIT.
023100    05 FILLER PIC X(200) VALUE
023200       'BROWSING            EVALUATING_OPTIONS PRICE_SENSITIVE '
023300    - 'TRUST_SEEKING       PURCHASE_READY      ABANDONMENT_RISK'
023400    - 'EXPLORING           COMPARING           HESITATING      '
023500    - 'READY_TO_ACT        '.
023600 01 WS-CATALOGO-ESTADOS REDEFINES WS-CATALOGO-ESTADOS-LIT.
023700    05 WS-ESTADO-NOM OCCURS 10 TIMES PIC X(20).
023800
023900 01 WS-TABLA-CONTEO-ESTADOS.
024000    05 WS-ESTADO-CONTEO OCCURS 10 TIMES PIC 9(05) COMP.
024100    05 FILLER                       PIC X(02) VALUE SPACES.
024200
024300*----------------------------------------------------------------*
024400*    TABLA DE DIAS POR MES (NO BISIESTO) PARA EL CALCULO DE      *
024500*    SEGUNDOS TRANSCURRIDOS ENTRE EVENTOS                        *
024600*----------------------------------------------------------------*
024700 01 WS-DIAS-POR-MES-LIT.
024800    05 FILLER                       PIC X(24) VALUE
024900                                     '312831303130313130313031'.
025000 01 WS-DIAS-POR-MES REDEFINES WS-DIAS-POR-MES-LIT.
025100    05 WS-DIAS-MES OCCURS 12 TIMES  PIC 99.
025200
025300*----------------------------------------------------------------*
025400*    DESCOMPOSICION DE EV-TIMESTAMP (AAAAMMDDHHMMSS)             *
025500*----------------------------------------------------------------*
025600 01 WS-TIMESTAMP-NUM                 PIC 9(14).
025700 01 WS-TIMESTAMP-DESC REDEFINES WS-TIMESTAMP-NUM.
025800    05 WS-TS-ANIO                    PIC 9(04).
025900    05 WS-TS-MES                     PIC 9(02).
026000    05 WS-TS-DIA                     PIC 9(02).
026100    05 WS-TS-HORA                    PIC 9(02).
026200    05 WS-TS-MIN                     PIC 9(02).
026300    05 WS-TS-SEG                     PIC 9(02).
026400
026500*----------------------------------------------------------------*
026600*    VARIABLES DE CONTROL DE SESION / ACUMULADORES               *
026700*----------------------------------------------------------------*
026800 01 WS-VARIABLES.
026900    05 WS-SESION-ACTUAL              PIC X(16) VALUE SPACES.
027000    05 WS-USER-ACTUAL                PIC X(12) VALUE SPACES.
027100    05 WS-EVENTO-VALIDO-SW           PIC X(01) VALUE 'N'.
027200       88 WS-EVENTO-VALIDO                      VALUE 'Y'.
027300    05 WS-MOTIVO-RECHAZO             PIC X(40) VALUE SPACES.
027400    05 WS-CONTADOR-ERR-SEQ           PIC 9(05) COMP VALUE 0.
027500    05 WS-NUM-PAGINA                 PIC 9(03) COMP VALUE 1.
027600    05 WS-LINEAS-EN-PAGINA           PIC 9(03) COMP VALUE 60.
027700    05 WS-IDX-ESTADO                 PIC 9(02) COMP VALUE 0.
027800    05 WS-SEG-PRIMERO                PIC 9(09) COMP VALUE 0.
027900    05 WS-SEG-ULTIMO                 PIC 9(09) COMP VALUE 0.
028000    05 WS-SESION-DURACION            PIC 9(07)V99 VALUE 0.
028100    05 WS-DURACION-TEXTO             PIC X(14) VALUE SPACES.      SIS-5230
028200    05 WS-MAX-LINEAS-PAGINA          PIC 9(03) COMP VALUE 55.
028300    05 WS-DUR-HORAS                  PIC 9(05) COMP VALUE 0.
028400    05 WS-DUR-MINUTOS                PIC 9(02) COMP VALUE 0.
028500    05 WS-DUR-SEGUNDOS               PIC 9(02) COMP VALUE 0.
028600    05 WS-DUR-RESTO-1                PIC 9(07) COMP VALUE 0.
028700    05 WS-DUR-HORAS-EDIT             PIC ZZZZ9.
028800    05 WS-DUR-MINUTOS-EDIT           PIC Z9.
028900    05 WS-DUR-SEGUNDOS-EDIT          PIC Z9.
029000    05 WS-DUR-HORAS-POS              PIC 9(02) COMP VALUE 0.
029100    05 WS-DUR-MINUTOS-POS            PIC 9(02) COMP VALUE 0.
029200    05 WS-DUR-SEGUNDOS-POS           PIC 9(02) COMP VALUE 0.
029300    05 WS-TRIM-CONT                  PIC 9(02) COMP VALUE 0.
029400    05 WS-DESCARTE-EDIT              PIC ZZZZ9.
029500    05 FILLER                        PIC X(04) VALUE SPACES.
029600
029700 01 WS-ACUMULADORES.
029800    05 WS-ACUM-SESIONES              PIC 9(06) COMP VALUE 0.
029900    05 WS-ACUM-EVENTOS-PROC          PIC 9(07) COMP VALUE 0.
030000    05 WS-ACUM-EVENTOS-RECHAZ        PIC 9(07) COMP VALUE 0.
030100    05 WS-ACUM-DURACION-SEG          PIC 9(09)V99 VALUE 0.
030200    05 WS-ACUM-CONFIANZA             PIC 9(07)V9(4) VALUE 0.
030300    05 WS-ACUM-ABANDONO              PIC 9(06) COMP VALUE 0.
030400    05 WS-ACUM-COMPRA                PIC 9(06) COMP VALUE 0.
030500    05 WS-ACUM-FRICCION-ALTA         PIC 9(06) COMP VALUE 0.
030600    05 FILLER                        PIC X(04) VALUE SPACES.
030700
030800 01 WS-CONFIANZA-PROMEDIO            PIC 9V9(4) VALUE 0.
030900
031000*----------------------------------------------------------------*
031100 PROCEDURE DIVISION.
031200*----------------------------------------------------------------*
031300
031400     PERFORM 1000-INICIAR-PROGRAMA
031500        THRU 1000-INICIAR-PROGRAMA-FIN.
031600
031700     PERFORM 2000-PROCESAR-LOTE
031800        THRU 2000-PROCESAR-LOTE-FIN
031900        UNTIL FS-EVENTOS-EOF.
032000
032100     PERFORM 3000-FINALIZAR-PROGRAMA
032200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
032300
032400     STOP RUN.
032500
032600*----------------------------------------------------------------*
032700 1000-INICIAR-PROGRAMA.
032800
032900     PERFORM 1100-ABRIR-ARCHIVOS
033000        THRU 1100-ABRIR-ARCHIVOS-FIN.
033100
033200     PERFORM 1200-INICIALIZAR-VARIABLES
033300        THRU 1200-INICIALIZAR-VARIABLES-FIN.
033400
033500 1000-INICIAR-PROGRAMA-FIN.
033600     EXIT.
033700
033800*----------------------------------------------------------------*
033900 1100-ABRIR-ARCHIVOS.
034000
034100     PERFORM 1110-ABRIR-ENT-EVENTOS
034200        THRU 1110-ABRIR-ENT-EVENTOS-FIN.
034300
034400     PERFORM 1120-ABRIR-SAL-INTENT
034500        THRU 1120-ABRIR-SAL-INTENT-FIN.
034600
034700     PERFORM 1130-ABRIR-SAL-ERRORES
034800        THRU 1130-ABRIR-SAL-ERRORES-FIN.
034900
035000     PERFORM 1140-ABRIR-SAL-REPORTE
035100        THRU 1140-ABRIR-SAL-REPORTE-FIN.
035200
035300 1100-ABRIR-ARCHIVOS-FIN.
035400     EXIT.
035500
035600*----------------------------------------------------------------*
035700 1110-ABRIR-ENT-EVENTOS.
035800
035900     OPEN INPUT EVENT-FILE.
036000
036100     EVALUATE TRUE
036200         WHEN FS-EVENTOS-OK
036300              CONTINUE
036400         WHEN FS-EVENTOS-NFD
036500              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE EVENTOS'
036600              DISPLAY 'FILE STATUS: ' FS-EVENTOS
036700              STOP RUN
036800         WHEN OTHER
036900              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE EVENTOS'
037000              DISPLAY 'FILE STATUS: ' FS-EVENTOS
037100              STOP RUN
037200     END-EVALUATE.
037300
037400 1110-ABRIR-ENT-EVENTOS-FIN.
037500     EXIT.
037600
037700*----------------------------------------------------------------*
037800 1120-ABRIR-SAL-INTENT.
037900
038000     OPEN OUTPUT INTENT-FILE.
038100
038200     IF NOT FS-INTENT-OK
038300        DISPLAY 'ERROR AL ABRIR EL ARCHIVO INTENT-FILE'
038400        DISPLAY 'FILE STATUS: ' FS-INTENT
038500        STOP RUN
038600     END-IF.
038700
038800 1120-ABRIR-SAL-INTENT-FIN.
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200 1130-ABRIR-SAL-ERRORES.
039300
039400     OPEN OUTPUT ERROR-FILE.
039500
039600     IF NOT FS-ERRORES-OK
039700        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ERRORES'
039800        DISPLAY 'FILE STATUS: ' FS-ERRORES
039900        STOP RUN
040000     END-IF.
040100
040200 1130-ABRIR-SAL-ERRORES-FIN.
040300     EXIT.
040400
040500*----------------------------------------------------------------*
040600 1140-ABRIR-SAL-REPORTE.
040700
040800     OPEN OUTPUT REPORT-FILE.
040900
041000     IF NOT FS-REPORTE-OK
041100        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE REPORTE'
041200        DISPLAY 'FILE STATUS: ' FS-REPORTE
041300        STOP RUN
041400     END-IF.
041500
041600 1140-ABRIR-SAL-REPORTE-FIN.
041700     EXIT.
041800
041900*----------------------------------------------------------------*
042000 1200-INICIALIZAR-VARIABLES.
042100
042200     INITIALIZE WS-VARIABLES WS-ACUMULADORES WS-TABLA-EVENTOS.
042300     MOVE 0 TO WS-TABLA-CANT-EVENTOS.
042400     MOVE 1 TO WS-NUM-PAGINA.
042500     MOVE 60 TO WS-LINEAS-EN-PAGINA.
042600
042700     PERFORM 1210-LIMPIAR-CONTEO-ESTADOS
042800        THRU 1210-LIMPIAR-CONTEO-ESTADOS-FIN
042900        VARYING WS-IDX-ESTADO FROM 1 BY 1
043000        UNTIL WS-IDX-ESTADO > 10.
043100
043200     PERFORM 1220-IMPRIMIR-ENCABEZADO
043300        THRU 1220-IMPRIMIR-ENCABEZADO-FIN.
043400
043500 1200-INICIALIZAR-VARIABLES-FIN.
043600     EXIT.
043700
043800*----------------------------------------------------------------*
043900 1210-LIMPIAR-CONTEO-ESTADOS.
044000
044100     MOVE 0 TO WS-ESTADO-CONTEO (WS-IDX-ESTADO).
044200
044300 1210-LIMPIAR-CONTEO-ESTADOS-FIN.
044400     EXIT.
044500
044600*----------------------------------------------------------------*
044700 1220-IMPRIMIR-ENCABEZADO.
044800
044900     MOVE SPACES TO RPT-LINEA-TITULO.
045000     MOVE WS-NUM-PAGINA TO RPT-TIT-PAGINA.
045100     WRITE WS-SAL-REPORTE FROM RPT-LINEA-TITULO
045200        AFTER ADVANCING TOP-OF-FORM.                              SIS-5107
045300
045400     WRITE WS-SAL-REPORTE FROM RPT-LINEA-ENCABEZADO-COL
045500        AFTER ADVANCING 2 LINES.
045600
045700     WRITE WS-SAL-REPORTE FROM RPT-LINEA-SEPARADORA
045800        AFTER ADVANCING 1 LINE.
045900
046000     MOVE 4 TO WS-LINEAS-EN-PAGINA.
046100     ADD 1 TO WS-NUM-PAGINA.
046200
046300 1220-IMPRIMIR-ENCABEZADO-FIN.
046400     EXIT.
046500
046600*----------------------------------------------------------------*
046700 2000-PROCESAR-LOTE.
046800
046900     PERFORM 2200-LEER-EVENTO
047000        THRU 2200-LEER-EVENTO-FIN.
047100
047200     IF NOT FS-EVENTOS-EOF
047300        PERFORM 2300-VALIDAR-EVENTO
047400           THRU 2300-VALIDAR-EVENTO-FIN
047500        IF WS-EVENTO-VALIDO
047600           PERFORM 2400-PROCESAR-EVENTO-VALIDO
047700              THRU 2400-PROCESAR-EVENTO-VALIDO-FIN
047800        END-IF
047900     END-IF.
048000
048100 2000-PROCESAR-LOTE-FIN.
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500 2200-LEER-EVENTO.
048600
048700     READ EVENT-FILE INTO WS-ENT-EVENTO.
048800
048900     EVALUATE TRUE
049000         WHEN FS-EVENTOS-OK
049100              CONTINUE
049200         WHEN FS-EVENTOS-EOF
049300              PERFORM 2900-CERRAR-SESION-ACTUAL
049400                 THRU 2900-CERRAR-SESION-ACTUAL-FIN
049500         WHEN OTHER
049600              DISPLAY 'ERROR AL LEER EL ARCHIVO DE EVENTOS'
049700              DISPLAY 'FILE STATUS: ' FS-EVENTOS
049800              STOP RUN
049900     END-EVALUATE.
050000
050100 2200-LEER-EVENTO-FIN.
050200     EXIT.
050300
050400*----------------------------------------------------------------*
050500 2300-VALIDAR-EVENTO.
050600
050700     MOVE 'N' TO WS-EVENTO-VALIDO-SW.
050800     MOVE SPACES TO WS-MOTIVO-RECHAZO.
050900
051000     EVALUATE TRUE
051100         WHEN EV-SESSION-ID OF WS-ENT-EVENTO = SPACES
051200              MOVE 'MISSING SESSION ID' TO WS-MOTIVO-RECHAZO
051300         WHEN EV-USER-ID OF WS-ENT-EVENTO = SPACES
051400              MOVE 'MISSING USER ID' TO WS-MOTIVO-RECHAZO
051500         WHEN EV-TIMESTAMP OF WS-ENT-EVENTO = 0
051600              MOVE 'BAD TIMESTAMP' TO WS-MOTIVO-RECHAZO
051700         WHEN EV-EVENT-TYPE OF WS-ENT-EVENTO = SPACES
051800              MOVE 'MISSING EVENT TYPE' TO WS-MOTIVO-RECHAZO
051900         WHEN OTHER
052000              SET WS-EVENTO-VALIDO TO TRUE
052100     END-EVALUATE.
052200
052300     IF NOT WS-EVENTO-VALIDO
052400        PERFORM 2350-GRABAR-ERROR
052500           THRU 2350-GRABAR-ERROR-FIN
052600     END-IF.
052700
052800 2300-VALIDAR-EVENTO-FIN.
052900     EXIT.
053000
053100*----------------------------------------------------------------*
053200 2350-GRABAR-ERROR.
053300
053400     ADD 1 TO WS-CONTADOR-ERR-SEQ.
053500     MOVE EV-SESSION-ID OF WS-ENT-EVENTO TO WS-ERR-SESSION-ID.
053600     MOVE WS-CONTADOR-ERR-SEQ            TO WS-ERR-SECUENCIA.
053700     MOVE WS-MOTIVO-RECHAZO               TO WS-ERR-MOTIVO.
053800
053900     WRITE WS-SAL-ERRORES.
054000
054100     ADD 1 TO WS-ACUM-EVENTOS-RECHAZ.
054200
054300 2350-GRABAR-ERROR-FIN.
054400     EXIT.
054500
054600*----------------------------------------------------------------*
054700 2400-PROCESAR-EVENTO-VALIDO.
054800
054900     IF WS-SESION-ACTUAL = SPACES
055000        MOVE EV-SESSION-ID OF WS-ENT-EVENTO TO WS-SESION-ACTUAL
055100        MOVE EV-USER-ID OF WS-ENT-EVENTO    TO WS-USER-ACTUAL
055200     ELSE
055300        IF EV-SESSION-ID OF WS-ENT-EVENTO NOT = WS-SESION-ACTUAL
055400           PERFORM 2900-CERRAR-SESION-ACTUAL
055500              THRU 2900-CERRAR-SESION-ACTUAL-FIN
055600           MOVE EV-SESSION-ID OF WS-ENT-EVENTO TO WS-SESION-ACTUAL
055700           MOVE EV-USER-ID OF WS-ENT-EVENTO TO WS-USER-ACTUAL
055800        END-IF
055900     END-IF.
056000
056100     PERFORM 2450-AGREGAR-EVENTO-TABLA
056200        THRU 2450-AGREGAR-EVENTO-TABLA-FIN.
056300
056400     ADD 1 TO WS-ACUM-EVENTOS-PROC.
056500
056600 2400-PROCESAR-EVENTO-VALIDO-FIN.
056700     EXIT.
056800
056900*----------------------------------------------------------------*
057000 2450-AGREGAR-EVENTO-TABLA.
057100
057200     IF WS-TABLA-CANT-EVENTOS < 500
057300        ADD 1 TO WS-TABLA-CANT-EVENTOS
057400        SET WS-IDX-TABLA TO WS-TABLA-CANT-EVENTOS
057500        MOVE EV-EVENT-TYPE OF WS-ENT-EVENTO
057600           TO EVT-TIPO (WS-IDX-TABLA)
057700        MOVE EV-PAGE OF WS-ENT-EVENTO
057800           TO EVT-PAGINA (WS-IDX-TABLA)
057900        MOVE EV-PRODUCT-ID OF WS-ENT-EVENTO
058000           TO EVT-PRODUCTO (WS-IDX-TABLA)
058100        MOVE EV-CATEGORY OF WS-ENT-EVENTO
058200           TO EVT-CATEGORIA (WS-IDX-TABLA)
058300        MOVE EV-PRICE OF WS-ENT-EVENTO
058400           TO EVT-PRECIO (WS-IDX-TABLA)
058500        MOVE EV-CLICK-COUNT OF WS-ENT-EVENTO
058600           TO EVT-CLICKS (WS-IDX-TABLA)
058700        MOVE EV-SCROLL-DEPTH OF WS-ENT-EVENTO
058800           TO EVT-SCROLL (WS-IDX-TABLA)
058900        MOVE EV-HOVER-SECS OF WS-ENT-EVENTO
059000           TO EVT-HOVER (WS-IDX-TABLA)
059100        MOVE EV-BACK-NAV-FLAG OF WS-ENT-EVENTO
059200           TO EVT-BACKNAV (WS-IDX-TABLA)
059300        MOVE EV-TIMESTAMP OF WS-ENT-EVENTO TO WS-TIMESTAMP-NUM
059400        PERFORM 2460-CALC-SEGUNDOS-ABS
059500           THRU 2460-CALC-SEGUNDOS-ABS-FIN
059600        MOVE WS-SEG-ULTIMO TO EVT-SEGUNDOS-ABS (WS-IDX-TABLA)
059700        IF WS-TABLA-CANT-EVENTOS = 1
059800           MOVE WS-SEG-ULTIMO TO WS-SEG-PRIMERO
059900           MOVE 0 TO EVT-GAP-SEC (WS-IDX-TABLA)
060000        ELSE
060100           COMPUTE EVT-GAP-SEC (WS-IDX-TABLA) =
060200              EVT-SEGUNDOS-ABS (WS-IDX-TABLA) -
060300              EVT-SEGUNDOS-ABS (WS-IDX-TABLA - 1)
060400        END-IF
060500     ELSE
060600        ADD 1 TO WS-TABLA-EVENTOS-DESCARTE
060700     END-IF.
060800
060900 2450-AGREGAR-EVENTO-TABLA-FIN.
061000     EXIT.
061100
061200*----------------------------------------------------------------*
061300*    CALCULA LOS SEGUNDOS TRANSCURRIDOS DESDE UN ORIGEN FIJO     *
061400*    (01/01/DEL PRIMER SIGLO QUE MANEJA EL SISTEMA) A PARTIR DE  *
061500*    WS-TIMESTAMP-NUM. SE USA PARA OBTENER DURACION Y GAPS SIN   *
061600*    RECURRIR A FUNCIONES INTRINSECAS DE FECHA.                 *
061700*----------------------------------------------------------------*
061800 2460-CALC-SEGUNDOS-ABS.
061900
062000     COMPUTE WS-SEG-ULTIMO =
062100        (WS-TS-ANIO * 365) + (WS-TS-ANIO / 4).
062200
062300     IF WS-TS-MES > 1
062400        PERFORM 2465-SUMAR-DIAS-MES
062500           THRU 2465-SUMAR-DIAS-MES-FIN
062600           VARYING WS-IDX-ESTADO FROM 1 BY 1
062700           UNTIL WS-IDX-ESTADO >= WS-TS-MES
062800     END-IF.
062900
063000     ADD WS-TS-DIA TO WS-SEG-ULTIMO.
063100
063200     COMPUTE WS-SEG-ULTIMO =
063300        (WS-SEG-ULTIMO * 86400) + (WS-TS-HORA * 3600)
063400        + (WS-TS-MIN * 60) + WS-TS-SEG.
063500
063600 2460-CALC-SEGUNDOS-ABS-FIN.
063700     EXIT.
063800
063900*----------------------------------------------------------------*
064000 2465-SUMAR-DIAS-MES.
064100
064200     ADD WS-DIAS-MES (WS-IDX-ESTADO) TO WS-SEG-ULTIMO.
064300
064400 2465-SUMAR-DIAS-MES-FIN.
064500     EXIT.
064600
064700*----------------------------------------------------------------*
064800*    CIERRE DE SESION (CORTE DE CONTROL): DISPARA LAS SEÑALES,  *
064900*    EL SCORING, LOS INSIGHTS, EL REGISTRO DE SALIDA Y EL        *
065000*    DETALLE DE REPORTE DE LA SESION QUE SE ACABA DE COMPLETAR. *
065100*----------------------------------------------------------------*
065200 2900-CERRAR-SESION-ACTUAL.
065300
065400     IF WS-TABLA-CANT-EVENTOS > 0
065500        PERFORM 2910-ARMAR-TIMELINE
065600           THRU 2910-ARMAR-TIMELINE-FIN
065700
065800        CALL 'SIGNALS' USING WS-TABLA-CANT-EVENTOS
065900                              WS-TABLA-EVENTOS
066000                              WS-SENAL-SALIDA
066100
066200        CALL 'INTSCORE' USING WS-SENAL-SALIDA
066300                               WS-PUNTAJE-SALIDA
066400
066500*       TRAZA DE CORRIDA (SOLO SI EL OPERADOR PRENDE EL UPSI-0
066600*       EN LA JCL) - PEDIDO DEL CENTRO DE COMPUTOS PARA DEPURAR
066700*       SESIONES SOSPECHOSAS SIN TENER QUE RECOMPILAR (SIS-5107).
066800        IF SW-TRAZA-ACTIVA
066900           DISPLAY 'TRAZA INTINFER - SESION ' WS-SESION-ACTUAL    SIS-5107
067000                   ' EVENTOS=' WS-TABLA-CANT-EVENTOS
067100                   ' ESTADO-GANADOR=' PTJ-ESTADO-GANADOR
067200        END-IF
067300
067400        PERFORM 2950-ARMAR-REGISTRO-INTENT
067500           THRU 2950-ARMAR-REGISTRO-INTENT-FIN
067600
067700        PERFORM 2970-ACTUALIZAR-TOTALES
067800           THRU 2970-ACTUALIZAR-TOTALES-FIN
067900
068000        PERFORM 2980-IMPRIMIR-DETALLE
068100           THRU 2980-IMPRIMIR-DETALLE-FIN
068200
068300        IF WS-TABLA-EVENTOS-DESCARTE > 0
068400           PERFORM 2990-NOTAR-DESBORDE
068500              THRU 2990-NOTAR-DESBORDE-FIN
068600        END-IF
068700
068800        MOVE 0 TO WS-TABLA-CANT-EVENTOS
068900        MOVE 0 TO WS-TABLA-EVENTOS-DESCARTE
069000     END-IF.
069100
069200 2900-CERRAR-SESION-ACTUAL-FIN.
069300     EXIT.
069400
069500*----------------------------------------------------------------*
069600 2910-ARMAR-TIMELINE.
069700
069800     SET WS-IDX-TABLA TO 1.
069900     MOVE EVT-SEGUNDOS-ABS (WS-IDX-TABLA) TO WS-SEG-PRIMERO.
070000     SET WS-IDX-TABLA TO WS-TABLA-CANT-EVENTOS.
070100     MOVE EVT-SEGUNDOS-ABS (WS-IDX-TABLA) TO WS-SEG-ULTIMO.
070200
070300     COMPUTE WS-SESION-DURACION ROUNDED =
070400        WS-SEG-ULTIMO - WS-SEG-PRIMERO.
070500
070600     PERFORM 2750-FORMATEAR-DURACION
070700        THRU 2750-FORMATEAR-DURACION-FIN.
070800
070900 2910-ARMAR-TIMELINE-FIN.
071000     EXIT.
071100
071200*----------------------------------------------------------------*
071300*    U14 - DA FORMATO A LA DURACION EN SEGUNDOS COMO TEXTO       *
071400*    "Hh MMm SSs", OMITIENDO LAS PARTES MAYORES QUE SEAN CERO.   *
071500*----------------------------------------------------------------*
071600 2750-FORMATEAR-DURACION.
071700
071800     MOVE SPACES TO WS-DURACION-TEXTO.
071900     MOVE 0 TO WS-DUR-HORAS WS-DUR-MINUTOS WS-DUR-SEGUNDOS.
072000
072100     DIVIDE WS-SESION-DURACION BY 3600
072200        GIVING WS-DUR-HORAS
072300        REMAINDER WS-DUR-RESTO-1.
072400
072500     DIVIDE WS-DUR-RESTO-1 BY 60
072600        GIVING WS-DUR-MINUTOS
072700        REMAINDER WS-DUR-SEGUNDOS.
072800
072900     MOVE WS-DUR-HORAS    TO WS-DUR-HORAS-EDIT.
073000     MOVE WS-DUR-MINUTOS  TO WS-DUR-MINUTOS-EDIT.
073100     MOVE WS-DUR-SEGUNDOS TO WS-DUR-SEGUNDOS-EDIT.
073200*    ESTOS CAMPOS EDITADOS VIENEN CON BLANCOS A LA IZQUIERDA;
073300*    SE UBICA EL PRIMER DIGITO SIGNIFICATIVO CON INSPECT Y SE
073400*    ARMA EL TEXTO POR REFERENCIA (SIN BLANCOS) PARA QUE ENTRE
073500*    COMPLETO EN WS-DURACION-TEXTO (REQUEST SIS-5107).
073600     MOVE 0 TO WS-TRIM-CONT.
073700     INSPECT WS-DUR-HORAS-EDIT TALLYING WS-TRIM-CONT
073800        FOR LEADING SPACE.
073900     ADD 1 TO WS-TRIM-CONT GIVING WS-DUR-HORAS-POS.
074000     MOVE 0 TO WS-TRIM-CONT.
074100     INSPECT WS-DUR-MINUTOS-EDIT TALLYING WS-TRIM-CONT
074200        FOR LEADING SPACE.
074300     ADD 1 TO WS-TRIM-CONT GIVING WS-DUR-MINUTOS-POS.
074400     MOVE 0 TO WS-TRIM-CONT.
074500     INSPECT WS-DUR-SEGUNDOS-EDIT TALLYING WS-TRIM-CONT
074600        FOR LEADING SPACE.
074700     ADD 1 TO WS-TRIM-CONT GIVING WS-DUR-SEGUNDOS-POS.
074800     IF WS-DUR-HORAS > 0
074900        STRING WS-DUR-HORAS-EDIT (WS-DUR-HORAS-POS:)              SIS-5107
075000               DELIMITED BY SIZE
075100               'h ' DELIMITED BY SIZE
075200               WS-DUR-MINUTOS-EDIT (WS-DUR-MINUTOS-POS:)
075300               DELIMITED BY SIZE
075400               'm ' DELIMITED BY SIZE
075500               WS-DUR-SEGUNDOS-EDIT (WS-DUR-SEGUNDOS-POS:)
075600               DELIMITED BY SIZE
075700               's' DELIMITED BY SIZE
075800           INTO WS-DURACION-TEXTO
075900     ELSE
076000        IF WS-DUR-MINUTOS > 0
076100           IF WS-DUR-SEGUNDOS > 0
076200              STRING WS-DUR-MINUTOS-EDIT (WS-DUR-MINUTOS-POS:)
076300                     DELIMITED BY SIZE
076400                     'm ' DELIMITED BY SIZE
076500                     WS-DUR-SEGUNDOS-EDIT (WS-DUR-SEGUNDOS-POS:)
076600                     DELIMITED BY SIZE
076700                     's' DELIMITED BY SIZE
076800                 INTO WS-DURACION-TEXTO
076900           ELSE
077000              STRING WS-DUR-MINUTOS-EDIT (WS-DUR-MINUTOS-POS:)
077100                     DELIMITED BY SIZE
077200                     'm' DELIMITED BY SIZE
077300                 INTO WS-DURACION-TEXTO
077400           END-IF
077500        ELSE
077600           STRING WS-DUR-SEGUNDOS-EDIT (WS-DUR-SEGUNDOS-POS:)
077700                  DELIMITED BY SIZE
077800                  's' DELIMITED BY SIZE
077900              INTO WS-DURACION-TEXTO
078000        END-IF
078100     END-IF.
078200
078300 2750-FORMATEAR-DURACION-FIN.
078400     EXIT.
078500
078600*----------------------------------------------------------------*
078700*    U11 - ARMA EL REGISTRO DE SALIDA INTENT-RECORD Y DERIVA LOS *
078800*    FLAGS DE INSIGHT ANTES DE ESCRIBIRLO.                      *
078900*----------------------------------------------------------------*
079000 2950-ARMAR-REGISTRO-INTENT.
079100
079200     INITIALIZE WS-SAL-INTENT-REG.
079300
079400     MOVE WS-SESION-ACTUAL           TO IN-SESSION-ID.
079500     MOVE WS-USER-ACTUAL             TO IN-USER-ID.
079600     MOVE WS-TABLA-CANT-EVENTOS      TO IN-EVENT-COUNT.
079700     MOVE WS-SESION-DURACION         TO IN-DURATION-SECS.
079800     MOVE PTJ-ESTADO-GANADOR         TO IN-STATE-TYPE.
079900     MOVE PTJ-CONFIANZA-AJUSTADA     TO IN-CONFIDENCE.
080000     MOVE PTJ-CONFIANZA-BASE         TO IN-RAW-CONFIDENCE.
080100     MOVE SAL-DWELL-AVG              TO IN-DWELL-AVG.
080200     MOVE SAL-DWELL-MAX              TO IN-DWELL-MAX.
080300     MOVE SAL-NAV-PAGINAS-UNICAS     TO IN-UNIQUE-PAGES.
080400     MOVE SAL-NAV-BACKNAV            TO IN-BACK-NAV-COUNT.
080500     MOVE SAL-COMP-PRODUCTOS-UNICOS  TO IN-UNIQUE-PRODUCTS.
080600     MOVE SAL-COMP-SCORE             TO IN-COMPARISON-SCORE.
080700     MOVE SAL-FRIC-SCORE             TO IN-FRICTION-SCORE.
080800     MOVE SAL-PRECIO-SCORE           TO IN-PRICE-SENS-SCORE.
080900     MOVE PTJ-ATRIB1-NOMBRE          TO IN-ATTR1-NAME.
081000     MOVE PTJ-ATRIB1-SHARE           TO IN-ATTR1-SHARE.
081100     MOVE PTJ-ATRIB2-NOMBRE          TO IN-ATTR2-NAME.
081200     MOVE PTJ-ATRIB2-SHARE           TO IN-ATTR2-SHARE.
081300     MOVE SAL-CLARITY-FRICCION       TO IN-CLARITY-FRICTION.
081400     MOVE SAL-CLARITY-HESITA         TO IN-CLARITY-HESITATE.
081500
081600     MOVE 'N' TO IN-FLAG-LOW-CONF.
081700     IF IN-CONFIDENCE < 0.5
081800        MOVE 'Y' TO IN-FLAG-LOW-CONF
081900     END-IF.
082000
082100     MOVE 'N' TO IN-FLAG-ABANDON.
082200     IF PTJ-ESTADO-GANADOR = 'ABANDONMENT_RISK'
082300        MOVE 'Y' TO IN-FLAG-ABANDON
082400     END-IF.
082500
082600     MOVE 'N' TO IN-FLAG-CONVERT.
082700     IF PTJ-ESTADO-GANADOR = 'PURCHASE_READY'
082800        MOVE 'Y' TO IN-FLAG-CONVERT
082900     END-IF.
083000
083100     MOVE 'N' TO IN-FLAG-FRICTION.
083200     IF SAL-FRIC-SCORE > 0.5
083300        MOVE 'Y' TO IN-FLAG-FRICTION
083400     END-IF.
083500
083600     WRITE WS-SAL-INTENT-FD FROM WS-SAL-INTENT-REG.
083700
083800 2950-ARMAR-REGISTRO-INTENT-FIN.
083900     EXIT.
084000
084100*----------------------------------------------------------------*
084200 2970-ACTUALIZAR-TOTALES.
084300
084400     ADD 1                    TO WS-ACUM-SESIONES.
084500     ADD WS-SESION-DURACION   TO WS-ACUM-DURACION-SEG.
084600     ADD IN-CONFIDENCE        TO WS-ACUM-CONFIANZA.
084700
084800     IF IN-ES-RIESGO-ABANDONO
084900        ADD 1 TO WS-ACUM-ABANDONO
085000     END-IF.
085100     IF IN-ES-OPORT-CONVERSION
085200        ADD 1 TO WS-ACUM-COMPRA
085300     END-IF.
085400     IF IN-ES-ALTA-FRICCION
085500        ADD 1 TO WS-ACUM-FRICCION-ALTA
085600     END-IF.
085700
085800     PERFORM 2975-UBICAR-ESTADO-CATALOGO
085900        THRU 2975-UBICAR-ESTADO-CATALOGO-FIN.
086000
086100 2970-ACTUALIZAR-TOTALES-FIN.
086200     EXIT.
086300
086400*----------------------------------------------------------------*
086500 2975-UBICAR-ESTADO-CATALOGO.
086600
086700     SET WS-IDX-ESTADO TO 1.
086800     SEARCH WS-ESTADO-NOM VARYING WS-IDX-ESTADO
086900        AT END CONTINUE
087000        WHEN WS-ESTADO-NOM (WS-IDX-ESTADO) = PTJ-ESTADO-GANADOR
087100             ADD 1 TO WS-ESTADO-CONTEO (WS-IDX-ESTADO)
087200     END-SEARCH.
087300
087400 2975-UBICAR-ESTADO-CATALOGO-FIN.
087500     EXIT.
087600
087700*----------------------------------------------------------------*
087800 2980-IMPRIMIR-DETALLE.
087900
088000     IF WS-LINEAS-EN-PAGINA > WS-MAX-LINEAS-PAGINA
088100        PERFORM 1220-IMPRIMIR-ENCABEZADO
088200           THRU 1220-IMPRIMIR-ENCABEZADO-FIN
088300     END-IF.
088400
088500     MOVE SPACES                   TO RPT-LINEA-DETALLE.
088600     MOVE IN-SESSION-ID             TO RPT-DET-SESSION-ID.
088700     MOVE IN-USER-ID                TO RPT-DET-USER-ID.
088800     MOVE IN-EVENT-COUNT            TO RPT-DET-EVENT-COUNT.
088900     MOVE WS-DURACION-TEXTO         TO RPT-DET-DURACION.
089000     MOVE IN-STATE-TYPE             TO RPT-DET-ESTADO.
089100     MOVE IN-CONFIDENCE             TO RPT-DET-CONFIANZA.
089200     MOVE IN-FRICTION-SCORE         TO RPT-DET-FRICCION.
089300     MOVE IN-PRICE-SENS-SCORE       TO RPT-DET-PRECIO.
089400     MOVE IN-ATTR1-NAME             TO RPT-DET-ATTR-NOMBRE.
089500     MOVE IN-ATTR1-SHARE            TO RPT-DET-ATTR-SHARE.
089600     MOVE IN-INSIGHT-FLAGS          TO RPT-DET-FLAGS.
089700
089800     WRITE WS-SAL-REPORTE FROM RPT-LINEA-DETALLE
089900        AFTER ADVANCING 1 LINE.
090000
090100     ADD 1 TO WS-LINEAS-EN-PAGINA.
090200
090300 2980-IMPRIMIR-DETALLE-FIN.
090400     EXIT.
090500
090600*----------------------------------------------------------------*
090700 2990-NOTAR-DESBORDE.
090800
090900     ADD 1 TO WS-CONTADOR-ERR-SEQ.
091000     MOVE WS-SESION-ACTUAL        TO WS-ERR-SESSION-ID.
091100     MOVE WS-CONTADOR-ERR-SEQ      TO WS-ERR-SECUENCIA.
091200     MOVE WS-TABLA-EVENTOS-DESCARTE TO WS-DESCARTE-EDIT.
091300     STRING 'EVENTOS DESCARTADOS POR DESBORDE DE TABLA: '
091400            DELIMITED BY SIZE
091500            WS-DESCARTE-EDIT DELIMITED BY SIZE
091600         INTO WS-ERR-MOTIVO.
091700
091800     WRITE WS-SAL-ERRORES.
091900
092000 2990-NOTAR-DESBORDE-FIN.
092100     EXIT.
092200
092300*----------------------------------------------------------------*
092400 3000-FINALIZAR-PROGRAMA.
092500
092600     PERFORM 3100-IMPRIMIR-TOTALES
092700        THRU 3100-IMPRIMIR-TOTALES-FIN.
092800
092900     PERFORM 3200-CERRAR-ARCHIVOS
093000        THRU 3200-CERRAR-ARCHIVOS-FIN.
093100
093200 3000-FINALIZAR-PROGRAMA-FIN.
093300     EXIT.
093400
093500*----------------------------------------------------------------*
093600*    U13 - BLOQUE DE TOTALES GENERALES AL CIERRE DE LA CORRIDA   *
093700*----------------------------------------------------------------*
093800 3100-IMPRIMIR-TOTALES.
093900
094000     WRITE WS-SAL-REPORTE FROM RPT-LINEA-SEPARADORA
094100        AFTER ADVANCING 2 LINES.
094200
094300     IF WS-ACUM-SESIONES > 0                                      SIS-2231
094400        COMPUTE WS-CONFIANZA-PROMEDIO ROUNDED =                   SIS-2231
094500           WS-ACUM-CONFIANZA / WS-ACUM-SESIONES                   SIS-2231
094600     ELSE                                                         SIS-2231
094700        MOVE 0 TO WS-CONFIANZA-PROMEDIO                           SIS-2231
094800     END-IF.                                                      SIS-2231
094900
095000     MOVE WS-ACUM-SESIONES       TO RPT-TOT-SESIONES.
095100     MOVE WS-ACUM-EVENTOS-PROC   TO RPT-TOT-EVENTOS.
095200     WRITE WS-SAL-REPORTE FROM RPT-LINEA-TOTALES-1
095300        AFTER ADVANCING 1 LINE.
095400
095500     MOVE WS-ACUM-EVENTOS-RECHAZ TO RPT-TOT-RECHAZADOS.
095600     MOVE WS-ACUM-DURACION-SEG   TO RPT-TOT-DURACION.
095700     WRITE WS-SAL-REPORTE FROM RPT-LINEA-TOTALES-2
095800        AFTER ADVANCING 1 LINE.
095900
096000     MOVE WS-CONFIANZA-PROMEDIO  TO RPT-TOT-CONF-PROM.
096100     WRITE WS-SAL-REPORTE FROM RPT-LINEA-TOTALES-3
096200        AFTER ADVANCING 1 LINE.
096300
096400     MOVE WS-ACUM-ABANDONO       TO RPT-TOT-ABANDONO.
096500     MOVE WS-ACUM-COMPRA         TO RPT-TOT-COMPRA.
096600     WRITE WS-SAL-REPORTE FROM RPT-LINEA-TOTALES-4
096700        AFTER ADVANCING 1 LINE.
096800
096900     MOVE WS-ACUM-FRICCION-ALTA  TO RPT-TOT-FRICCION.
097000     WRITE WS-SAL-REPORTE FROM RPT-LINEA-TOTALES-5
097100        AFTER ADVANCING 1 LINE.
097200
097300     WRITE WS-SAL-REPORTE FROM RPT-LINEA-TITULO-ESTADOS
097400        AFTER ADVANCING 2 LINES.
097500
097600     PERFORM 3110-IMPRIMIR-UN-ESTADO                              SIS-4410
097700        THRU 3110-IMPRIMIR-UN-ESTADO-FIN                          SIS-4410
097800        VARYING WS-IDX-ESTADO FROM 1 BY 1                         SIS-4410
097900        UNTIL WS-IDX-ESTADO > 10.                                 SIS-4410
098000
098100 3100-IMPRIMIR-TOTALES-FIN.
098200     EXIT.
098300
098400*----------------------------------------------------------------*
098500 3110-IMPRIMIR-UN-ESTADO.                                         SIS-4410
098600
098700     IF WS-ESTADO-CONTEO (WS-IDX-ESTADO) > 0                      SIS-4410
098800        MOVE WS-ESTADO-NOM (WS-IDX-ESTADO) TO RPT-EST-NOMBRE      SIS-4410
098900        MOVE WS-ESTADO-CONTEO (WS-IDX-ESTADO)                     SIS-4410
099000           TO RPT-EST-CANTIDAD                                    SIS-4410
099100        WRITE WS-SAL-REPORTE FROM RPT-LINEA-ESTADO                SIS-4410
099200           AFTER ADVANCING 1 LINE                                 SIS-4410
099300     END-IF.                                                      SIS-4410
099400
099500 3110-IMPRIMIR-UN-ESTADO-FIN.
099600     EXIT.
099700
099800*----------------------------------------------------------------*
099900 3200-CERRAR-ARCHIVOS.
100000
100100     CLOSE EVENT-FILE
100200           INTENT-FILE
100300           ERROR-FILE
100400           REPORT-FILE.
100500
100600     IF NOT FS-EVENTOS-OK
100700        DISPLAY 'ERROR AL CERRAR ARCHIVO DE EVENTOS: ' FS-EVENTOS
100800     END-IF.
100900     IF NOT FS-INTENT-OK
101000        DISPLAY 'ERROR AL CERRAR ARCHIVO INTENT-FILE: ' FS-INTENT
101100     END-IF.
101200     IF NOT FS-ERRORES-OK
101300        DISPLAY 'ERROR AL CERRAR ARCHIVO DE ERRORES: ' FS-ERRORES
101400     END-IF.
101500     IF NOT FS-REPORTE-OK
101600        DISPLAY 'ERROR AL CERRAR ARCHIVO DE REPORTE: ' FS-REPORTE
101700     END-IF.
101800
101900 3200-CERRAR-ARCHIVOS-FIN.
102000     EXIT.
102100
102200*----------------------------------------------------------------*
102300 END PROGRAM INTINFER.
