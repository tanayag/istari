000100*----------------------------------------------------------------*
000200*    LINEAS DE IMPRESION DEL SESSION INTENT REPORT (132 COL)     *
000300*    CADA 01 DE ABAJO SE ARMA EN WORKING-STORAGE Y SE MUEVE      *
000400*    SOBRE WS-SAL-REPORTE (FD REPORT-FILE) ANTES DE CADA WRITE.  *
000500*----------------------------------------------------------------*
000600 01 RPT-LINEA-TITULO.
000700    05 FILLER                   PIC X(40) VALUE SPACES.
000800    05 FILLER                   PIC X(21)
000900                                 VALUE 'SESSION INTENT REPORT'.
001000    05 FILLER                   PIC X(41) VALUE SPACES.
001100    05 FILLER                   PIC X(05) VALUE 'PAG  '.
001200    05 RPT-TIT-PAGINA           PIC ZZ9.
001300    05 FILLER                   PIC X(22) VALUE SPACES.
001400
001500 01 RPT-LINEA-ENCABEZADO-COL.
001600    05 FILLER                   PIC X(16) VALUE 'SESSION-ID      '.
001700    05 FILLER                   PIC X(12) VALUE 'USER-ID     '.
001800    05 FILLER                   PIC X(05) VALUE 'EVENT'.          SIS-5221
001900    05 FILLER                   PIC X(01) VALUE SPACE.
002000    05 FILLER                   PIC X(14) VALUE 'DURATION      '. SIS-5230
002100    05 FILLER                   PIC X(01) VALUE SPACE.
002200    05 FILLER                   PIC X(20) VALUE 'STATE               '.
002300    05 FILLER                   PIC X(01) VALUE SPACE.
002400    05 FILLER                   PIC X(06) VALUE 'CONF  '.
002500    05 FILLER                   PIC X(01) VALUE SPACE.
002600    05 FILLER                   PIC X(06) VALUE 'FRICT '.
002700    05 FILLER                   PIC X(01) VALUE SPACE.
002800    05 FILLER                   PIC X(06) VALUE 'PRICE '.
002900    05 FILLER                   PIC X(01) VALUE SPACE.
003000    05 FILLER                   PIC X(12) VALUE 'TOP-ATTR    '.
003100    05 FILLER                   PIC X(06) VALUE 'SHARE '.
003200    05 FILLER                   PIC X(01) VALUE SPACE.
003300    05 FILLER                   PIC X(04) VALUE 'FLAG'.
003400    05 FILLER                   PIC X(18) VALUE SPACES.           SIS-5230
003500
003600 01 RPT-LINEA-DETALLE.
003700    05 RPT-DET-SESSION-ID       PIC X(16).
003800    05 RPT-DET-USER-ID          PIC X(12).
003900    05 RPT-DET-EVENT-COUNT      PIC ZZZZ9.                        SIS-5221
004000    05 FILLER                   PIC X(01) VALUE SPACE.
004100    05 RPT-DET-DURACION         PIC X(14).                        SIS-5230
004200    05 FILLER                   PIC X(01) VALUE SPACE.
004300    05 RPT-DET-ESTADO           PIC X(20).
004400    05 FILLER                   PIC X(01) VALUE SPACE.
004500    05 RPT-DET-CONFIANZA        PIC 9.9(4).
004600    05 FILLER                   PIC X(01) VALUE SPACE.
004700    05 RPT-DET-FRICCION         PIC 9.9(4).
004800    05 FILLER                   PIC X(01) VALUE SPACE.
004900    05 RPT-DET-PRECIO           PIC 9.9(4).
005000    05 FILLER                   PIC X(01) VALUE SPACE.
005100    05 RPT-DET-ATTR-NOMBRE      PIC X(12).
005200    05 RPT-DET-ATTR-SHARE       PIC 9.9(4).
005300    05 FILLER                   PIC X(01) VALUE SPACE.
005400    05 RPT-DET-FLAGS            PIC X(04).
005500    05 FILLER                   PIC X(18) VALUE SPACES.           SIS-5230
005600
005700 01 RPT-LINEA-SEPARADORA        PIC X(132) VALUE ALL '-'.
005800
005900 01 RPT-LINEA-TOTALES-1.
006000    05 FILLER                   PIC X(30)
006100                                 VALUE 'SESIONES PROCESADAS........ '.
006200    05 RPT-TOT-SESIONES         PIC ZZZZZ9.
006300    05 FILLER                   PIC X(05) VALUE SPACES.
006400    05 FILLER                   PIC X(30)
006500                                 VALUE 'EVENTOS PROCESADOS.......... '.
006600    05 RPT-TOT-EVENTOS          PIC ZZZZZZ9.
006700    05 FILLER                   PIC X(53) VALUE SPACES.
006800
006900 01 RPT-LINEA-TOTALES-2.
007000    05 FILLER                   PIC X(30)
007100                                 VALUE 'EVENTOS RECHAZADOS.......... '.
007200    05 RPT-TOT-RECHAZADOS       PIC ZZZZZ9.
007300    05 FILLER                   PIC X(05) VALUE SPACES.
007400    05 FILLER                   PIC X(30)
007500                                 VALUE 'SEG. DURACION ACUMULADOS.... '.
007600    05 RPT-TOT-DURACION         PIC ZZZZZZZ9.99.
007700    05 FILLER                   PIC X(44) VALUE SPACES.
007800
007900 01 RPT-LINEA-TOTALES-3.
008000    05 FILLER                   PIC X(30)
008100                                 VALUE 'CONFIANZA PROMEDIO.......... '.
008200    05 RPT-TOT-CONF-PROM        PIC 9.9(4).
008300    05 FILLER                   PIC X(87) VALUE SPACES.
008400
008500 01 RPT-LINEA-TOTALES-4.
008600    05 FILLER                   PIC X(30)
008700                                 VALUE 'SESIONES RIESGO-ABANDONO.... '.
008800    05 RPT-TOT-ABANDONO         PIC ZZZZZ9.
008900    05 FILLER                   PIC X(05) VALUE SPACES.
009000    05 FILLER                   PIC X(30)
009100                                 VALUE 'SESIONES LISTAS-P/COMPRA.... '.
009200    05 RPT-TOT-COMPRA           PIC ZZZZZ9.
009300    05 FILLER                   PIC X(42) VALUE SPACES.
009400
009500 01 RPT-LINEA-TOTALES-5.
009600    05 FILLER                   PIC X(30)
009700                                 VALUE 'SESIONES ALTA-FRICCION...... '.
009800    05 RPT-TOT-FRICCION         PIC ZZZZZ9.
009900    05 FILLER                   PIC X(92) VALUE SPACES.
010000
010100 01 RPT-LINEA-TITULO-ESTADOS.
010200    05 FILLER                   PIC X(40)
010300                       VALUE 'DISTRIBUCION DE SESIONES POR ESTADO:   '.
010400    05 FILLER                   PIC X(92) VALUE SPACES.
010500
010600 01 RPT-LINEA-ESTADO.
010700    05 FILLER                   PIC X(04) VALUE SPACES.
010800    05 RPT-EST-NOMBRE           PIC X(20).
010900    05 FILLER                   PIC X(04) VALUE SPACES.
011000    05 RPT-EST-CANTIDAD         PIC ZZZZZ9.
011100    05 FILLER                   PIC X(98) VALUE SPACES.
