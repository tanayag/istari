000100*----------------------------------------------------------------*
000200*    LAYOUT DEL REGISTRO DE INFERENCIA DE INTENCION (INTENT-FILE)*
000300*    UN REGISTRO POR SESION VALIDA, ARMADO POR INTINFER AL       *
000400*    CIERRE DEL CORTE DE CONTROL (VER PARRAFO 2700).            *
000500*----------------------------------------------------------------*
000600 01 WS-SAL-INTENT.
000700    05 IN-SESSION-ID                       PIC X(16).
000800    05 IN-USER-ID                          PIC X(12).
000900    05 IN-EVENT-COUNT                      PIC 9(05).
001000    05 IN-DURATION-SECS                    PIC 9(07)V99.
001100    05 IN-STATE-TYPE                       PIC X(20).
001200    05 IN-CONFIDENCE                       PIC 9V9(4).
001300    05 IN-RAW-CONFIDENCE                   PIC 9V9(4).
001400    05 IN-DWELL-AVG                        PIC 9(07)V99.
001500    05 IN-DWELL-MAX                        PIC 9(07)V99.
001600    05 IN-UNIQUE-PAGES                     PIC 9(03).
001700    05 IN-BACK-NAV-COUNT                   PIC 9(03).
001800    05 IN-UNIQUE-PRODUCTS                  PIC 9(03).
001900    05 IN-COMPARISON-SCORE                 PIC 9V9(4).
002000    05 IN-FRICTION-SCORE                   PIC 9V9(4).
002100    05 IN-PRICE-SENS-SCORE                 PIC 9V9(4).
002200    05 IN-ATTR1-NAME                       PIC X(12).
002300    05 IN-ATTR1-SHARE                      PIC 9V9(4).
002400    05 IN-ATTR2-NAME                       PIC X(12).
002500    05 IN-ATTR2-SHARE                      PIC 9V9(4).
002600    05 IN-INSIGHT-FLAGS.
002700       10 IN-FLAG-LOW-CONF                 PIC X(01).
002800          88 IN-ES-BAJA-CONFIANZA          VALUE 'Y'.
002900       10 IN-FLAG-ABANDON                  PIC X(01).
003000          88 IN-ES-RIESGO-ABANDONO         VALUE 'Y'.
003100       10 IN-FLAG-CONVERT                  PIC X(01).
003200          88 IN-ES-OPORT-CONVERSION        VALUE 'Y'.
003300       10 IN-FLAG-FRICTION                 PIC X(01).
003400          88 IN-ES-ALTA-FRICCION           VALUE 'Y'.
003500    05 IN-CLARITY-FRICTION                 PIC 9V9(4).
003600    05 IN-CLARITY-HESITATE                 PIC 9V9(4).
003700    05 IN-FILLER                           PIC X(36).
