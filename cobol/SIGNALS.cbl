000100******************************************************************
000200* PROGRAM:     SIGNALS                                           *
000300* AUTHOR:      R. GOMEZ ALSINA                                   *
000400* INSTALLATION: DEPTO. DE SISTEMAS - CENTRO DE COMPUTOS           *
000500* DATE-WRITTEN: 07/10/1989                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:    CONFIDENCIAL - USO INTERNO SOLAMENTE               *
000800******************************************************************
000900*                  HISTORIAL DE MODIFICACIONES                   *
001000******************************************************************
001100* 071089 RGA  PRIMERA VERSION. EXTRAE SEÑALES DE DWELL Y          *
001200*             NAVEGACION A PARTIR DE LA TABLA DE EVENTOS DE LA   *
001300*             SESION RECIBIDA DE INTINFER.                       *
001400* 072489 RGA  SE AGREGAN LAS SEÑALES DE COMPARACION DE           *
001500*             PRODUCTOS (PRODUCT-VIEW).                          *
001600* 080289 CGP  SE AGREGA EL CALCULO DE FRICCION (ABANDONO DE       *
001700*             FORMULARIO, ABANDONO DE CARRITO, PAUSAS LARGAS).  *
001800* 081589 CGP  SE AGREGA LA SEÑAL DE SENSIBILIDAD AL PRECIO.      *
001900* 090689 SU   SE INCORPORA EL MAPEO DE MICRO-COMPORTAMIENTO       *
002000*             (CLARITY): RAGE-CLICK, HOVER, SCROLL, DEAD-CLICK.  *
002100* 092889 SU   CORRECCION: EL CONTEO DE EVENTOS DE ERROR NO        *
002200*             CONTEMPLABA TIPOS COMPUESTOS (EJ. FORM-ERROR).      *
002300*             SE CAMBIA A INSPECT TALLYING POR SUBCADENA.        *
002400* 030591 CGP  REVISION ANUAL. SIN CAMBIOS FUNCIONALES.            *
002500* 021496 SU   REVISION PARA EL CAMBIO DE MILENIO (AÑO 2000). LOS  *
002600*             CONTADORES DE ESTA RUTINA SON INDEPENDIENTES DE    *
002700*             FECHA, NO REQUIRIO CAMBIOS.                        *
002800* 030799 SU   VERIFICACION Y2K COMPLETA. OK PARA PRODUCCION.      *
002900* 110502 RGA  TICKET SIS-2231: LA VENTANA DE CAMBIO RAPIDO DE     *
003000*             PRODUCTO NO RESPETABA EL LIMITE DE LAS ULTIMAS 5   *
003100*             VISTAS CUANDO HABIA MENOS DE 5 EN LA SESION.       *
003200* 081709 MLQ  TICKET SIS-5107: CLARITY NO CONTEMPLABA LA SEÑAL   *
003300*             DE DISSATISFACTION (NAVEGACION CON BACK-NAV); SE   *
003400*             AGREGA TRAZA POR UPSI-0 AL INICIO DE LA EXTRACCION.*
003500* 092309 MLQ  TICKET SIS-5220: EL TERMINO DE CART-ABANDONMENT    *
003600*             DEL SCORE DE FRICCION NUNCA SE SUMABA (5300 LEIA  *
003700*             EL FLAG ANTES DE QUE 8000-CONTADORES-CRUDOS LO     *
003800*             CALCULARA); SE ADELANTA 8000 ANTES DE 5000 EN EL  *
003900*             ORDEN DE LLAMADAS DE 0000-EXTRAER-SENALES.         *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. SIGNALS.
004300 AUTHOR. R. GOMEZ ALSINA.
004400 INSTALLATION. DEPTO. DE SISTEMAS - CENTRO DE COMPUTOS.
004500 DATE-WRITTEN. 07/10/1989.
004600 DATE-COMPILED.
004700 SECURITY. CONFIDENCIAL - USO INTERNO SOLAMENTE.
004800*----------------------------------------------------------------*
004900* PROPOSITO: SUBPROGRAMA LLAMADO POR INTINFER AL CERRAR CADA      *
005000* SESION. RECIBE LA TABLA DE EVENTOS DE LA SESION Y DEVUELVE LOS  *
005100* CINCO BLOQUES DE SEÑALES DE COMPORTAMIENTO (DWELL, NAVEGACION,  *
005200* COMPARACION, FRICCION, PRECIO) MAS EL MAPEO DE MICRO-           *
005300* COMPORTAMIENTO (CLARITY) Y LOS CONTADORES CRUDOS QUE USA        *
005400* INTSCORE PARA EL SCORING.                                       *
005500*----------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-4381.
005900 OBJECT-COMPUTER. IBM-4381.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA.
006200
006300*----------------------------------------------------------------*
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600
006700 01 WS-SUBS.
006800    05 WS-I                          PIC 9(03) COMP VALUE 0.
006900    05 WS-J                          PIC 9(03) COMP VALUE 0.
007000    05 WS-K                          PIC 9(03) COMP VALUE 0.
007100    05 WS-TOPE                       PIC 9(03) COMP VALUE 0.
007200    05 WS-ENCONTRADO-SW              PIC X(01) VALUE 'N'.
007300       88 WS-ENCONTRADO                       VALUE 'Y'.
007400    05 FILLER                        PIC X(01) VALUE SPACE.
007500
007600*----------------------------------------------------------------*
007700*    U12 - TABLA DE CORTES DE CLICKS PARA LA INTENSIDAD DE       *
007800*    RAGE-CLICK (7200). SE ARMA COMO LITERAL Y SE REDEFINE A     *
007900*    TABLA PARA NO TENER LOS CUATRO TRAMOS SUELTOS EN EL CODIGO. *
008000*----------------------------------------------------------------*
008100 01 WS-CORTES-RAGE-LIT       PIC X(12) VALUE '005003002000'.
008200 01 WS-CORTES-RAGE REDEFINES WS-CORTES-RAGE-LIT.
008300    05 WS-CORTE-RAGE-CLICKS OCCURS 4 TIMES PIC 9(03).
008400 01 WS-INTENS-RAGE-LIT       PIC X(20) VALUE
008500    '10000080000600004000'.
008600 01 WS-INTENS-RAGE REDEFINES WS-INTENS-RAGE-LIT.
008700    05 WS-INTENS-RAGE-VALOR OCCURS 4 TIMES PIC 9V9(4).
008800
008900*----------------------------------------------------------------*
009000*    U12 - TABLA DE CORTES DE HOVER-SECONDS PARA LA INTENSIDAD   *
009100*    DE HESITACION (7300), MISMO IDIOMA QUE LA TABLA DE ARRIBA.  *
009200*----------------------------------------------------------------*
009300 01 WS-CORTES-HOVER-LIT      PIC X(15) VALUE '010007005003000'.
009400 01 WS-CORTES-HOVER REDEFINES WS-CORTES-HOVER-LIT.
009500    05 WS-CORTE-HOVER-SEGS OCCURS 5 TIMES PIC 9(03).
009600 01 WS-INTENS-HOVER-LIT      PIC X(25) VALUE
009700    '1000009000070000500000000'.
009800 01 WS-INTENS-HOVER REDEFINES WS-INTENS-HOVER-LIT.
009900    05 WS-INTENS-HOVER-VALOR OCCURS 5 TIMES PIC 9V9(4).
010000
010100*----------------------------------------------------------------*
010200*    U4 - TABLAS PARA NAVEGACION (PAGINAS UNICAS Y SECUENCIA     *
010300*    DE PAGE-VIEW PARA LA VENTANA DE LAS ULTIMAS 3)              *
010400*----------------------------------------------------------------*
010500 01 WS-TABLA-PAGINAS-UNICAS.
010600    05 WS-PAGINA-UNICA OCCURS 500 TIMES
010700                        INDEXED BY WS-IDX-PU   PIC X(20).
010800    05 FILLER                        PIC X(02).
010900 01 WS-TABLA-PAGE-VIEWS-SEC.
011000    05 WS-PAGE-VIEW-SEC OCCURS 500 TIMES
011100                         INDEXED BY WS-IDX-PV   PIC X(20).
011200    05 FILLER                        PIC X(02).
011300 01 WS-CONT-PAGE-VIEWS                PIC 9(03) COMP VALUE 0.
011400 01 WS-PAGINA-ACTUAL                  PIC X(20) VALUE SPACES.
011500
011600*----------------------------------------------------------------*
011700*    U5 - TABLAS PARA COMPARACION (PRODUCTOS Y CATEGORIAS        *
011800*    UNICOS, VENTANA DE LAS ULTIMAS 5 VISTAS DE PRODUCTO)        *
011900*----------------------------------------------------------------*
012000 01 WS-TABLA-PRODUCTOS-UNICOS.
012100    05 WS-PRODUCTO-UNICO OCCURS 500 TIMES
012200                          INDEXED BY WS-IDX-PRU  PIC X(12).
012300    05 FILLER                        PIC X(02).
012400 01 WS-TABLA-CATEGORIAS-UNICAS.
012500    05 WS-CATEGORIA-UNICA OCCURS 500 TIMES
012600                           INDEXED BY WS-IDX-CAU PIC X(12).
012700    05 FILLER                        PIC X(02).
012800 01 WS-ULTIMOS-5-PRODUCTOS.
012900    05 WS-ULT5-PRODUCTO OCCURS 5 TIMES           PIC X(12).
013000    05 FILLER                        PIC X(02).
013100 01 WS-CONT-PROD-VIEWS                PIC 9(03) COMP VALUE 0.
013200 01 WS-PUNTERO-ULT5                   PIC 9(01) COMP VALUE 0.
013300 01 WS-DISTINTOS-ULT5                 PIC 9(01) COMP VALUE 0.
013400
013500*----------------------------------------------------------------*
013600*    U7 - ACUMULADORES DE PRECIO                                 *
013700*----------------------------------------------------------------*
013800 01 WS-PRECIO-ACUM.
013900    05 WS-PREC-VISTO-CANT             PIC 9(05) COMP VALUE 0.
014000    05 WS-PREC-VISTO-SUMA             PIC S9(9)V99 VALUE 0.
014100    05 WS-PREC-VISTO-MAX              PIC S9(7)V99 VALUE 0.
014200    05 WS-PREC-VISTO-MIN              PIC S9(7)V99 VALUE 0.
014300    05 WS-PREC-CARRITO-CANT           PIC 9(05) COMP VALUE 0.
014400    05 WS-PREC-CARRITO-SUMA           PIC S9(9)V99 VALUE 0.
014500    05 WS-PREC-VISTO-PROM             PIC S9(7)V99 VALUE 0.
014600    05 WS-PREC-CARRITO-PROM           PIC S9(7)V99 VALUE 0.
014700    05 WS-PREC-HUBO-REMOVIDO-SW       PIC X(01) VALUE 'N'.
014800    05 FILLER                         PIC X(01) VALUE SPACE.
014900
015000*----------------------------------------------------------------*
015100*    U6 - ACUMULADORES DE FRICCION                               *
015200*----------------------------------------------------------------*
015300 01 WS-FRIC-ACUM.
015400    05 WS-CNT-FORM-START              PIC 9(03) COMP VALUE 0.
015500    05 WS-CNT-FORM-SUBMIT             PIC 9(03) COMP VALUE 0.
015600    05 WS-CNT-PAUSAS-LARGAS           PIC 9(03) COMP VALUE 0.
015700    05 WS-CNT-EVENTOS-ERROR           PIC 9(03) COMP VALUE 0.
015800    05 WS-CNT-OCURR-ERROR             PIC 9(02) COMP VALUE 0.
015900    05 FILLER                         PIC X(02) VALUE SPACES.
016000
016100*----------------------------------------------------------------*
016200*    U12 - ACUMULADORES DE CLARITY (MAXIMOS)                    *
016300*----------------------------------------------------------------*
016400 01 WS-CLARITY-ACUM.
016500    05 WS-CLAR-FRICCION-MAX           PIC 9V9(4) VALUE 0.
016600    05 WS-CLAR-HESITA-MAX             PIC 9V9(4) VALUE 0.
016700    05 WS-CLAR-CONFUSION-MAX          PIC 9V9(4) VALUE 0.
016800    05 WS-CLAR-DISSATISFACTION-MAX    PIC 9V9(4) VALUE 0.         SIS-5107
016900    05 WS-CLAR-ENGAGE-MAX             PIC 9V9(4) VALUE 0.
017000    05 WS-CLAR-INTENS-ACTUAL          PIC 9V9(4) VALUE 0.
017100    05 FILLER                         PIC X(02) VALUE SPACES.
017200
017300*----------------------------------------------------------------*
017400*    U3 - ACUMULADORES DE DWELL                                  *
017500*----------------------------------------------------------------*
017600 01 WS-DWELL-ACUM.
017700    05 WS-DWELL-SUMA                  PIC 9(09)V99 VALUE 0.
017800    05 WS-DWELL-CANT-GAPS             PIC 9(03) COMP VALUE 0.
017900    05 FILLER                         PIC X(02) VALUE SPACES.
018000
018100*----------------------------------------------------------------*
018200 LINKAGE SECTION.
018300
018400 01 LK-CANT-EVENTOS                   PIC 9(03) COMP.
018500
018600 01 LK-TABLA-EVENTOS.
018700    05 LK-EVENTO OCCURS 500 TIMES
018800                  INDEXED BY LK-IDX-EVT.
018900       10 LK-EVT-TIPO                PIC X(20).
019000       10 LK-EVT-PAGINA              PIC X(20).
019100       10 LK-EVT-PRODUCTO            PIC X(12).
019200       10 LK-EVT-CATEGORIA           PIC X(12).
019300       10 LK-EVT-PRECIO              PIC S9(7)V99.
019400       10 LK-EVT-CLICKS              PIC 9(03).
019500       10 LK-EVT-SCROLL              PIC 9(03).
019600       10 LK-EVT-HOVER               PIC 9(03)V9.
019700       10 LK-EVT-BACKNAV             PIC X(01).
019800       10 LK-EVT-SEGUNDOS-ABS        PIC 9(09) COMP.
019900       10 LK-EVT-GAP-SEC             PIC 9(07)V99.
020000       10 FILLER                     PIC X(02).
020100
020200 01 LK-SENAL-SALIDA.
020300    05 LK-SAL-DWELL-TOTAL             PIC 9(07)V99.
020400    05 LK-SAL-DWELL-AVG               PIC 9(07)V99.
020500    05 LK-SAL-DWELL-MAX               PIC 9(07)V99.
020600    05 LK-SAL-DWELL-LARGOS            PIC 9(03) COMP.
020700    05 LK-SAL-NAV-TOTAL-VISTAS        PIC 9(05) COMP.
020800    05 LK-SAL-NAV-PAGINAS-UNICAS      PIC 9(03) COMP.
020900    05 LK-SAL-NAV-LOOPS               PIC 9(03) COMP.
021000    05 LK-SAL-NAV-BACKNAV             PIC 9(03) COMP.
021100    05 LK-SAL-COMP-PRODUCTOS-UNICOS   PIC 9(03) COMP.
021200    05 LK-SAL-COMP-CATEGORIAS-UNICAS  PIC 9(03) COMP.
021300    05 LK-SAL-COMP-RAPID-SWITCH       PIC X(01).
021400    05 LK-SAL-COMP-SCORE              PIC 9V9(4).
021500    05 LK-SAL-FRIC-FORM-ABANDON       PIC X(01).
021600    05 LK-SAL-FRIC-CART-ABANDON       PIC X(01).
021700    05 LK-SAL-FRIC-PAUSAS-LARGAS      PIC 9(03) COMP.
021800    05 LK-SAL-FRIC-BACKNAV            PIC 9(03) COMP.
021900    05 LK-SAL-FRIC-ERRORES            PIC 9(03) COMP.
022000    05 LK-SAL-FRIC-SCORE              PIC 9V9(4).
022100    05 LK-SAL-PRECIO-RANGO            PIC 9(07)V99.
022200    05 LK-SAL-PRECIO-COMPARA          PIC X(01).
022300    05 LK-SAL-PRECIO-PREF-BAJO        PIC X(01).
022400    05 LK-SAL-PRECIO-HUBO-REMOVIDO    PIC X(01).
022500    05 LK-SAL-PRECIO-SCORE            PIC 9V9(4).
022600    05 LK-SAL-CLARITY-FRICCION        PIC 9V9(4).
022700    05 LK-SAL-CLARITY-HESITA          PIC 9V9(4).
022800    05 LK-SAL-CNT-ADD-CART            PIC 9(03) COMP.
022900    05 LK-SAL-CNT-REMOVE-CART         PIC 9(03) COMP.
023000    05 LK-SAL-CNT-CHECKOUT-INI        PIC 9(03) COMP.
023100    05 LK-SAL-CNT-CHECKOUT-COMP       PIC 9(03) COMP.
023200    05 LK-SAL-FLAG-GAP-300            PIC X(01).
023300    05 FILLER                         PIC X(04).
023400
023500*----------------------------------------------------------------*
023600 PROCEDURE DIVISION USING LK-CANT-EVENTOS
023700                           LK-TABLA-EVENTOS
023800                           LK-SENAL-SALIDA.
023900
024000 0000-EXTRAER-SENALES.
024100
024200*    TRAZA DE CORRIDA (SOLO SI EL OPERADOR PRENDE EL UPSI-0 EN
024300*    LA JCL) - DEPURACION DE SESIONES SIN RECOMPILAR (SIS-5107).
024400     IF SW-TRAZA-ACTIVA
024500        DISPLAY 'TRAZA SIGNALS - EVENTOS RECIBIDOS='              SIS-5107
024600                LK-CANT-EVENTOS
024700     END-IF.
024800
024900     PERFORM 0100-LIMPIAR-SALIDA
025000        THRU 0100-LIMPIAR-SALIDA-FIN.
025100
025200     PERFORM 2000-SENAL-DWELL
025300        THRU 2000-SENAL-DWELL-FIN.
025400
025500     PERFORM 3000-SENAL-NAVEGACION
025600        THRU 3000-SENAL-NAVEGACION-FIN.
025700
025800     PERFORM 4000-SENAL-COMPARACION
025900        THRU 4000-SENAL-COMPARACION-FIN.
026000
026100*    8000 TIENE QUE CORRER ANTES QUE 5000: RESUELVE EL FLAG     SIS-5220
026200*    LK-SAL-FRIC-CART-ABANDON QUE 5300-CALC-SCORE-FRICCION      SIS-5220
026300*    NECESITA PARA SUMAR EL TERMINO DE CART-ABANDONMENT (SI     SIS-5220
026400*    CORRIA DESPUES EL FLAG TODAVIA TENIA EL VALOR DE           SIS-5220
026500*    INITIALIZE Y EL TERMINO NUNCA SE SUMABA) - REQUEST SIS-5220SIS-5220
026600     PERFORM 8000-CONTADORES-CRUDOS
026700        THRU 8000-CONTADORES-CRUDOS-FIN.
026800
026900     PERFORM 5000-SENAL-FRICCION
027000        THRU 5000-SENAL-FRICCION-FIN.
027100
027200     PERFORM 6000-SENAL-PRECIO
027300        THRU 6000-SENAL-PRECIO-FIN.
027400
027500     PERFORM 7000-SENAL-CLARITY
027600        THRU 7000-SENAL-CLARITY-FIN.
027700
027800     GOBACK.
027900
028000*----------------------------------------------------------------*
028100 0100-LIMPIAR-SALIDA.
028200
028300     INITIALIZE LK-SENAL-SALIDA
028400                WS-SUBS
028500                WS-TABLA-PAGINAS-UNICAS
028600                WS-TABLA-PAGE-VIEWS-SEC
028700                WS-TABLA-PRODUCTOS-UNICOS
028800                WS-TABLA-CATEGORIAS-UNICAS
028900                WS-ULTIMOS-5-PRODUCTOS
029000                WS-PRECIO-ACUM
029100                WS-FRIC-ACUM
029200                WS-CLARITY-ACUM
029300                WS-DWELL-ACUM.
029400     MOVE 0 TO WS-CONT-PAGE-VIEWS WS-CONT-PROD-VIEWS.
029500
029600 0100-LIMPIAR-SALIDA-FIN.
029700     EXIT.
029800
029900*----------------------------------------------------------------*
030000*    U3 - DWELL: SUMA, PROMEDIO, MAXIMO Y CANTIDAD DE DWELLS     *
030100*    LARGOS (>= 5 SEGUNDOS) SOBRE LOS GAPS DE LA TABLA DE        *
030200*    EVENTOS. EL EVENTO 1 NO TIENE GAP.                         *
030300*----------------------------------------------------------------*
030400 2000-SENAL-DWELL.
030500
030600     IF LK-CANT-EVENTOS < 2
030700        MOVE 0 TO LK-SAL-DWELL-TOTAL LK-SAL-DWELL-AVG
030800                  LK-SAL-DWELL-MAX LK-SAL-DWELL-LARGOS
030900     ELSE
031000        PERFORM 2100-ACUM-UN-GAP
031100           THRU 2100-ACUM-UN-GAP-FIN
031200           VARYING WS-I FROM 2 BY 1
031300           UNTIL WS-I > LK-CANT-EVENTOS
031400
031500        MOVE WS-DWELL-SUMA TO LK-SAL-DWELL-TOTAL
031600        COMPUTE LK-SAL-DWELL-AVG ROUNDED =
031700           WS-DWELL-SUMA / WS-DWELL-CANT-GAPS
031800     END-IF.
031900
032000 2000-SENAL-DWELL-FIN.
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400 2100-ACUM-UN-GAP.
032500
032600     ADD LK-EVT-GAP-SEC (WS-I) TO WS-DWELL-SUMA.
032700     ADD 1 TO WS-DWELL-CANT-GAPS.
032800
032900     IF LK-EVT-GAP-SEC (WS-I) > LK-SAL-DWELL-MAX
033000        MOVE LK-EVT-GAP-SEC (WS-I) TO LK-SAL-DWELL-MAX
033100     END-IF.
033200
033300     IF LK-EVT-GAP-SEC (WS-I) >= 5.0
033400        ADD 1 TO LK-SAL-DWELL-LARGOS
033500     END-IF.
033600
033700 2100-ACUM-UN-GAP-FIN.
033800     EXIT.
033900
034000*----------------------------------------------------------------*
034100*    U4 - NAVEGACION: VISTAS TOTALES, PAGINAS UNICAS, LOOPS Y    *
034200*    NAVEGACION HACIA ATRAS SOBRE EVENTOS PAGE-VIEW.             *
034300*----------------------------------------------------------------*
034400 3000-SENAL-NAVEGACION.
034500
034600     PERFORM 3100-PROCESAR-UN-EVENTO-NAV
034700        THRU 3100-PROCESAR-UN-EVENTO-NAV-FIN
034800        VARYING WS-I FROM 1 BY 1
034900        UNTIL WS-I > LK-CANT-EVENTOS.
035000
035100     MOVE WS-CONT-PAGE-VIEWS           TO LK-SAL-NAV-TOTAL-VISTAS.
035200
035300 3000-SENAL-NAVEGACION-FIN.
035400     EXIT.
035500
035600*----------------------------------------------------------------*
035700 3100-PROCESAR-UN-EVENTO-NAV.
035800
035900     IF LK-EVT-TIPO (WS-I) = 'page_view'
036000        MOVE LK-EVT-PAGINA (WS-I) TO WS-PAGINA-ACTUAL
036100        IF WS-PAGINA-ACTUAL = SPACES
036200           MOVE 'unknown' TO WS-PAGINA-ACTUAL
036300        END-IF
036400
036500        IF WS-CONT-PAGE-VIEWS > 0
036600           PERFORM 3200-VERIF-BACKNAV-3
036700              THRU 3200-VERIF-BACKNAV-3-FIN
036800        END-IF
036900
037000        PERFORM 3300-VERIF-PAGINA-UNICA
037100           THRU 3300-VERIF-PAGINA-UNICA-FIN
037200
037300        ADD 1 TO WS-CONT-PAGE-VIEWS
037400        SET WS-IDX-PV TO WS-CONT-PAGE-VIEWS
037500        MOVE WS-PAGINA-ACTUAL TO WS-PAGE-VIEW-SEC (WS-IDX-PV)
037600     END-IF.
037700
037800 3100-PROCESAR-UN-EVENTO-NAV-FIN.
037900     EXIT.
038000
038100*----------------------------------------------------------------*
038200 3200-VERIF-BACKNAV-3.
038300
038400     MOVE 'N' TO WS-ENCONTRADO-SW.
038500     IF WS-CONT-PAGE-VIEWS > 3
038600        MOVE 3 TO WS-TOPE
038700     ELSE
038800        MOVE WS-CONT-PAGE-VIEWS TO WS-TOPE
038900     END-IF.
039000
039100     PERFORM 3210-COMPARAR-UNA-PREVIA
039200        THRU 3210-COMPARAR-UNA-PREVIA-FIN
039300        VARYING WS-J FROM 1 BY 1
039400        UNTIL WS-J > WS-TOPE OR WS-ENCONTRADO.
039500
039600     IF WS-ENCONTRADO
039700        ADD 1 TO LK-SAL-NAV-BACKNAV
039800     END-IF.
039900
040000 3200-VERIF-BACKNAV-3-FIN.
040100     EXIT.
040200
040300*----------------------------------------------------------------*
040400 3210-COMPARAR-UNA-PREVIA.
040500
040600     SET WS-IDX-PV TO WS-CONT-PAGE-VIEWS.
040700     SET WS-IDX-PV DOWN BY WS-J.
040800     SET WS-IDX-PV UP BY 1.
040900
041000     IF WS-PAGE-VIEW-SEC (WS-IDX-PV) = WS-PAGINA-ACTUAL
041100        SET WS-ENCONTRADO TO TRUE
041200     END-IF.
041300
041400 3210-COMPARAR-UNA-PREVIA-FIN.
041500     EXIT.
041600
041700*----------------------------------------------------------------*
041800 3300-VERIF-PAGINA-UNICA.
041900
042000     MOVE 'N' TO WS-ENCONTRADO-SW.
042100
042200     IF WS-CONT-PAGE-VIEWS > 0
042300        PERFORM 3310-COMPARAR-UNICA
042400           THRU 3310-COMPARAR-UNICA-FIN
042500           VARYING WS-K FROM 1 BY 1
042600           UNTIL WS-K > LK-SAL-NAV-PAGINAS-UNICAS OR WS-ENCONTRADO
042700     END-IF.
042800
042900     IF WS-ENCONTRADO
043000        ADD 1 TO LK-SAL-NAV-LOOPS
043100     ELSE
043200        ADD 1 TO LK-SAL-NAV-PAGINAS-UNICAS
043300        SET WS-IDX-PU TO LK-SAL-NAV-PAGINAS-UNICAS
043400        MOVE WS-PAGINA-ACTUAL TO WS-PAGINA-UNICA (WS-IDX-PU)
043500     END-IF.
043600
043700 3300-VERIF-PAGINA-UNICA-FIN.
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100 3310-COMPARAR-UNICA.
044200
044300     SET WS-IDX-PU TO WS-K.
044400     IF WS-PAGINA-UNICA (WS-IDX-PU) = WS-PAGINA-ACTUAL
044500        SET WS-ENCONTRADO TO TRUE
044600     END-IF.
044700
044800 3310-COMPARAR-UNICA-FIN.
044900     EXIT.
045000
045100*----------------------------------------------------------------*
045200*    U5 - COMPARACION: PRODUCTOS Y CATEGORIAS UNICOS, CAMBIO     *
045300*    RAPIDO ENTRE LAS ULTIMAS 5 VISTAS DE PRODUCTO Y SCORE.      *
045400*----------------------------------------------------------------*
045500 4000-SENAL-COMPARACION.
045600
045700     PERFORM 4100-PROCESAR-UN-EVENTO-COMP
045800        THRU 4100-PROCESAR-UN-EVENTO-COMP-FIN
045900        VARYING WS-I FROM 1 BY 1
046000        UNTIL WS-I > LK-CANT-EVENTOS.
046100
046200     IF WS-CONT-PROD-VIEWS >= 2
046300        PERFORM 4200-VERIF-CAMBIO-RAPIDO
046400           THRU 4200-VERIF-CAMBIO-RAPIDO-FIN
046500     ELSE
046600        MOVE 'N' TO LK-SAL-COMP-RAPID-SWITCH
046700     END-IF.
046800
046900     PERFORM 4300-CALC-SCORE-COMPARACION
047000        THRU 4300-CALC-SCORE-COMPARACION-FIN.
047100
047200 4000-SENAL-COMPARACION-FIN.
047300     EXIT.
047400
047500*----------------------------------------------------------------*
047600 4100-PROCESAR-UN-EVENTO-COMP.
047700
047800     IF LK-EVT-TIPO (WS-I) = 'product_view'
047900        IF LK-EVT-PRODUCTO (WS-I) NOT = SPACES
048000           PERFORM 4110-VERIF-PRODUCTO-UNICO
048100              THRU 4110-VERIF-PRODUCTO-UNICO-FIN
048200        END-IF
048300        IF LK-EVT-CATEGORIA (WS-I) NOT = SPACES
048400           PERFORM 4120-VERIF-CATEGORIA-UNICA
048500              THRU 4120-VERIF-CATEGORIA-UNICA-FIN
048600        END-IF
048700
048800        ADD 1 TO WS-CONT-PROD-VIEWS
048900        IF WS-PUNTERO-ULT5 >= 5
049000           MOVE 1 TO WS-PUNTERO-ULT5
049100        ELSE
049200           ADD 1 TO WS-PUNTERO-ULT5
049300        END-IF
049400        MOVE LK-EVT-PRODUCTO (WS-I)
049500           TO WS-ULT5-PRODUCTO (WS-PUNTERO-ULT5)
049600     END-IF.
049700
049800 4100-PROCESAR-UN-EVENTO-COMP-FIN.
049900     EXIT.
050000
050100*----------------------------------------------------------------*
050200 4110-VERIF-PRODUCTO-UNICO.
050300
050400     MOVE 'N' TO WS-ENCONTRADO-SW.
050500     IF LK-SAL-COMP-PRODUCTOS-UNICOS > 0
050600        PERFORM 4111-COMPARAR-PRODUCTO
050700           THRU 4111-COMPARAR-PRODUCTO-FIN
050800           VARYING WS-K FROM 1 BY 1
050900           UNTIL WS-K > LK-SAL-COMP-PRODUCTOS-UNICOS
051000              OR WS-ENCONTRADO
051100     END-IF.
051200
051300     IF NOT WS-ENCONTRADO
051400        ADD 1 TO LK-SAL-COMP-PRODUCTOS-UNICOS
051500        SET WS-IDX-PRU TO LK-SAL-COMP-PRODUCTOS-UNICOS
051600        MOVE LK-EVT-PRODUCTO (WS-I) TO WS-PRODUCTO-UNICO (WS-IDX-PRU)
051700     END-IF.
051800
051900 4110-VERIF-PRODUCTO-UNICO-FIN.
052000     EXIT.
052100
052200*----------------------------------------------------------------*
052300 4111-COMPARAR-PRODUCTO.
052400
052500     SET WS-IDX-PRU TO WS-K.
052600     IF WS-PRODUCTO-UNICO (WS-IDX-PRU) = LK-EVT-PRODUCTO (WS-I)
052700        SET WS-ENCONTRADO TO TRUE
052800     END-IF.
052900
053000 4111-COMPARAR-PRODUCTO-FIN.
053100     EXIT.
053200
053300*----------------------------------------------------------------*
053400 4120-VERIF-CATEGORIA-UNICA.
053500
053600     MOVE 'N' TO WS-ENCONTRADO-SW.
053700     IF LK-SAL-COMP-CATEGORIAS-UNICAS > 0
053800        PERFORM 4121-COMPARAR-CATEGORIA
053900           THRU 4121-COMPARAR-CATEGORIA-FIN
054000           VARYING WS-K FROM 1 BY 1
054100           UNTIL WS-K > LK-SAL-COMP-CATEGORIAS-UNICAS
054200              OR WS-ENCONTRADO
054300     END-IF.
054400
054500     IF NOT WS-ENCONTRADO
054600        ADD 1 TO LK-SAL-COMP-CATEGORIAS-UNICAS
054700        SET WS-IDX-CAU TO LK-SAL-COMP-CATEGORIAS-UNICAS
054800        MOVE LK-EVT-CATEGORIA (WS-I)
054900           TO WS-CATEGORIA-UNICA (WS-IDX-CAU)
055000     END-IF.
055100
055200 4120-VERIF-CATEGORIA-UNICA-FIN.
055300     EXIT.
055400
055500*----------------------------------------------------------------*
055600 4121-COMPARAR-CATEGORIA.
055700
055800     SET WS-IDX-CAU TO WS-K.
055900     IF WS-CATEGORIA-UNICA (WS-IDX-CAU) = LK-EVT-CATEGORIA (WS-I)
056000        SET WS-ENCONTRADO TO TRUE
056100     END-IF.
056200
056300 4121-COMPARAR-CATEGORIA-FIN.
056400     EXIT.
056500
056600*----------------------------------------------------------------*
056700*    CAMBIO RAPIDO: AL MENOS 2 PRODUCTOS DISTINTOS ENTRE LAS     *
056800*    ULTIMAS 5 VISTAS DE PRODUCTO (O MENOS, SI HUBO MENOS DE 5). *
056900*----------------------------------------------------------------*
057000 4200-VERIF-CAMBIO-RAPIDO.
057100
057200     MOVE 0 TO WS-DISTINTOS-ULT5.
057300     IF WS-CONT-PROD-VIEWS > 5                                    SIS-2231
057400        MOVE 5 TO WS-TOPE                                         SIS-2231
057500     ELSE                                                         SIS-2231
057600        MOVE WS-CONT-PROD-VIEWS TO WS-TOPE                        SIS-2231
057700     END-IF.
057800
057900     PERFORM 4210-CONTAR-DISTINTOS-ULT5
058000        THRU 4210-CONTAR-DISTINTOS-ULT5-FIN
058100        VARYING WS-I FROM 1 BY 1
058200        UNTIL WS-I > WS-TOPE.
058300
058400     IF WS-DISTINTOS-ULT5 >= 2
058500        MOVE 'Y' TO LK-SAL-COMP-RAPID-SWITCH
058600     ELSE
058700        MOVE 'N' TO LK-SAL-COMP-RAPID-SWITCH
058800     END-IF.
058900
059000 4200-VERIF-CAMBIO-RAPIDO-FIN.
059100     EXIT.
059200
059300*----------------------------------------------------------------*
059400 4210-CONTAR-DISTINTOS-ULT5.
059500
059600     MOVE 'N' TO WS-ENCONTRADO-SW.
059700     IF WS-I > 1
059800        PERFORM 4211-COMPARAR-ULT5-PREVIO
059900           THRU 4211-COMPARAR-ULT5-PREVIO-FIN
060000           VARYING WS-J FROM 1 BY 1
060100           UNTIL WS-J >= WS-I OR WS-ENCONTRADO
060200     END-IF.
060300
060400     IF NOT WS-ENCONTRADO
060500        ADD 1 TO WS-DISTINTOS-ULT5
060600     END-IF.
060700
060800 4210-CONTAR-DISTINTOS-ULT5-FIN.
060900     EXIT.
061000
061100*----------------------------------------------------------------*
061200 4211-COMPARAR-ULT5-PREVIO.
061300
061400     IF WS-ULT5-PRODUCTO (WS-J) = WS-ULT5-PRODUCTO (WS-I)
061500        SET WS-ENCONTRADO TO TRUE
061600     END-IF.
061700
061800 4211-COMPARAR-ULT5-PREVIO-FIN.
061900     EXIT.
062000
062100*----------------------------------------------------------------*
062200 4300-CALC-SCORE-COMPARACION.
062300
062400     MOVE 0 TO LK-SAL-COMP-SCORE.
062500
062600     IF LK-SAL-COMP-PRODUCTOS-UNICOS >= 3
062700        ADD 0.5 TO LK-SAL-COMP-SCORE
062800     ELSE
062900        IF LK-SAL-COMP-PRODUCTOS-UNICOS >= 2
063000           ADD 0.3 TO LK-SAL-COMP-SCORE
063100        END-IF
063200     END-IF.
063300
063400     IF LK-SAL-COMP-CATEGORIAS-UNICAS >= 2
063500        ADD 0.3 TO LK-SAL-COMP-SCORE
063600     END-IF.
063700
063800     IF LK-SAL-COMP-RAPID-SWITCH = 'Y'
063900        ADD 0.2 TO LK-SAL-COMP-SCORE
064000     END-IF.
064100
064200     IF LK-SAL-COMP-SCORE > 1.0
064300        MOVE 1.0 TO LK-SAL-COMP-SCORE
064400     END-IF.
064500
064600 4300-CALC-SCORE-COMPARACION-FIN.
064700     EXIT.
064800
064900*----------------------------------------------------------------*
065000*    U6 - FRICCION: ABANDONO DE FORMULARIO Y DE CARRITO, PAUSAS  *
065100*    LARGAS, NAVEGACION ATRAS (IGUAL QUE LOOPS DE U4) Y EVENTOS  *
065200*    DE ERROR.                                                   *
065300*----------------------------------------------------------------*
065400 5000-SENAL-FRICCION.
065500
065600     PERFORM 5100-PROCESAR-UN-EVENTO-FRIC
065700        THRU 5100-PROCESAR-UN-EVENTO-FRIC-FIN
065800        VARYING WS-I FROM 1 BY 1
065900        UNTIL WS-I > LK-CANT-EVENTOS.
066000
066100     IF LK-CANT-EVENTOS > 1
066200        PERFORM 5200-CONTAR-PAUSA-LARGA
066300           THRU 5200-CONTAR-PAUSA-LARGA-FIN
066400           VARYING WS-I FROM 2 BY 1
066500           UNTIL WS-I > LK-CANT-EVENTOS
066600     END-IF.
066700
066800     MOVE 'N' TO LK-SAL-FRIC-FORM-ABANDON.
066900     IF WS-CNT-FORM-START > WS-CNT-FORM-SUBMIT
067000        MOVE 'Y' TO LK-SAL-FRIC-FORM-ABANDON
067100     END-IF.
067200
067300     MOVE WS-CNT-PAUSAS-LARGAS   TO LK-SAL-FRIC-PAUSAS-LARGAS.
067400     MOVE LK-SAL-NAV-LOOPS       TO LK-SAL-FRIC-BACKNAV.
067500     MOVE WS-CNT-EVENTOS-ERROR   TO LK-SAL-FRIC-ERRORES.
067600
067700     PERFORM 5300-CALC-SCORE-FRICCION
067800        THRU 5300-CALC-SCORE-FRICCION-FIN.
067900
068000 5000-SENAL-FRICCION-FIN.
068100     EXIT.
068200
068300*----------------------------------------------------------------*
068400 5100-PROCESAR-UN-EVENTO-FRIC.
068500
068600     EVALUATE TRUE
068700         WHEN LK-EVT-TIPO (WS-I) = 'form_start'
068800              ADD 1 TO WS-CNT-FORM-START
068900         WHEN LK-EVT-TIPO (WS-I) = 'form_submit'
069000              ADD 1 TO WS-CNT-FORM-SUBMIT
069100         WHEN OTHER
069200              CONTINUE
069300     END-EVALUATE.
069400
069500     MOVE 0 TO WS-CNT-OCURR-ERROR.
069600     INSPECT LK-EVT-TIPO (WS-I) TALLYING WS-CNT-OCURR-ERROR
069700        FOR ALL 'error'.
069800     IF WS-CNT-OCURR-ERROR > 0
069900        ADD 1 TO WS-CNT-EVENTOS-ERROR
070000     END-IF.
070100
070200 5100-PROCESAR-UN-EVENTO-FRIC-FIN.
070300     EXIT.
070400
070500*----------------------------------------------------------------*
070600 5200-CONTAR-PAUSA-LARGA.
070700
070800     IF LK-EVT-GAP-SEC (WS-I) > 60.0
070900        ADD 1 TO WS-CNT-PAUSAS-LARGAS
071000     END-IF.
071100
071200 5200-CONTAR-PAUSA-LARGA-FIN.
071300     EXIT.
071400
071500*----------------------------------------------------------------*
071600 5300-CALC-SCORE-FRICCION.
071700
071800     MOVE 0 TO LK-SAL-FRIC-SCORE.
071900
072000     IF LK-SAL-FRIC-FORM-ABANDON = 'Y'
072100        ADD 0.3 TO LK-SAL-FRIC-SCORE
072200     END-IF.
072300
072400     IF LK-SAL-FRIC-CART-ABANDON = 'Y'
072500        ADD 0.3 TO LK-SAL-FRIC-SCORE
072600     END-IF.
072700
072800     IF (LK-SAL-FRIC-PAUSAS-LARGAS * 0.05) > 0.2
072900        ADD 0.2 TO LK-SAL-FRIC-SCORE
073000     ELSE
073100        ADD (LK-SAL-FRIC-PAUSAS-LARGAS * 0.05) TO LK-SAL-FRIC-SCORE
073200     END-IF.
073300
073400     IF (LK-SAL-FRIC-BACKNAV * 0.05) > 0.15
073500        ADD 0.15 TO LK-SAL-FRIC-SCORE
073600     ELSE
073700        ADD (LK-SAL-FRIC-BACKNAV * 0.05) TO LK-SAL-FRIC-SCORE
073800     END-IF.
073900
074000     IF (LK-SAL-FRIC-ERRORES * 0.10) > 0.15
074100        ADD 0.15 TO LK-SAL-FRIC-SCORE
074200     ELSE
074300        ADD (LK-SAL-FRIC-ERRORES * 0.10) TO LK-SAL-FRIC-SCORE
074400     END-IF.
074500
074600     IF LK-SAL-FRIC-SCORE > 1.0
074700        MOVE 1.0 TO LK-SAL-FRIC-SCORE
074800     END-IF.
074900
075000 5300-CALC-SCORE-FRICCION-FIN.
075100     EXIT.
075200
075300*----------------------------------------------------------------*
075400*    U7 - SENSIBILIDAD AL PRECIO                                *
075500*----------------------------------------------------------------*
075600 6000-SENAL-PRECIO.
075700
075800     PERFORM 6100-PROCESAR-UN-EVENTO-PRECIO
075900        THRU 6100-PROCESAR-UN-EVENTO-PRECIO-FIN
076000        VARYING WS-I FROM 1 BY 1
076100        UNTIL WS-I > LK-CANT-EVENTOS.
076200
076300     IF WS-PREC-VISTO-CANT < 1
076400        MOVE 0 TO LK-SAL-PRECIO-RANGO
076500     ELSE
076600        COMPUTE LK-SAL-PRECIO-RANGO ROUNDED =
076700           WS-PREC-VISTO-MAX - WS-PREC-VISTO-MIN
076800     END-IF.
076900
077000     MOVE 'N' TO LK-SAL-PRECIO-COMPARA.
077100     IF WS-PREC-VISTO-CANT > 1
077200        MOVE 'Y' TO LK-SAL-PRECIO-COMPARA
077300     END-IF.
077400
077500     MOVE 'N' TO LK-SAL-PRECIO-PREF-BAJO.
077600     IF WS-PREC-VISTO-CANT > 0 AND WS-PREC-CARRITO-CANT > 0
077700        COMPUTE WS-PREC-VISTO-PROM ROUNDED =
077800           WS-PREC-VISTO-SUMA / WS-PREC-VISTO-CANT
077900        COMPUTE WS-PREC-CARRITO-PROM ROUNDED =
078000           WS-PREC-CARRITO-SUMA / WS-PREC-CARRITO-CANT
078100        IF WS-PREC-CARRITO-PROM < WS-PREC-VISTO-PROM
078200           MOVE 'Y' TO LK-SAL-PRECIO-PREF-BAJO
078300        END-IF
078400     END-IF.
078500
078600     MOVE WS-PREC-HUBO-REMOVIDO-SW TO LK-SAL-PRECIO-HUBO-REMOVIDO.
078700
078800     PERFORM 6200-CALC-SCORE-PRECIO
078900        THRU 6200-CALC-SCORE-PRECIO-FIN.
079000
079100 6000-SENAL-PRECIO-FIN.
079200     EXIT.
079300
079400*----------------------------------------------------------------*
079500 6100-PROCESAR-UN-EVENTO-PRECIO.
079600
079700     EVALUATE TRUE
079800         WHEN LK-EVT-TIPO (WS-I) = 'product_view'
079900              AND LK-EVT-PRECIO (WS-I) > 0
080000              ADD 1 TO WS-PREC-VISTO-CANT
080100              ADD LK-EVT-PRECIO (WS-I) TO WS-PREC-VISTO-SUMA
080200              IF LK-EVT-PRECIO (WS-I) > WS-PREC-VISTO-MAX
080300                 MOVE LK-EVT-PRECIO (WS-I) TO WS-PREC-VISTO-MAX
080400              END-IF
080500              IF WS-PREC-VISTO-MIN = 0 OR
080600                 LK-EVT-PRECIO (WS-I) < WS-PREC-VISTO-MIN
080700                 MOVE LK-EVT-PRECIO (WS-I) TO WS-PREC-VISTO-MIN
080800              END-IF
080900         WHEN LK-EVT-TIPO (WS-I) = 'add_to_cart'
081000              AND LK-EVT-PRECIO (WS-I) > 0
081100              ADD 1 TO WS-PREC-CARRITO-CANT
081200              ADD LK-EVT-PRECIO (WS-I) TO WS-PREC-CARRITO-SUMA
081300         WHEN LK-EVT-TIPO (WS-I) = 'remove_from_cart'
081400              AND LK-EVT-PRECIO (WS-I) > 0
081500              MOVE 'Y' TO WS-PREC-HUBO-REMOVIDO-SW
081600         WHEN OTHER
081700              CONTINUE
081800     END-EVALUATE.
081900
082000 6100-PROCESAR-UN-EVENTO-PRECIO-FIN.
082100     EXIT.
082200
082300*----------------------------------------------------------------*
082400 6200-CALC-SCORE-PRECIO.
082500
082600     MOVE 0 TO LK-SAL-PRECIO-SCORE.
082700
082800     IF LK-SAL-PRECIO-COMPARA = 'Y'
082900        ADD 0.3 TO LK-SAL-PRECIO-SCORE
083000     END-IF.
083100
083200     IF LK-SAL-PRECIO-PREF-BAJO = 'Y'
083300        ADD 0.3 TO LK-SAL-PRECIO-SCORE
083400     END-IF.
083500
083600     IF LK-SAL-PRECIO-HUBO-REMOVIDO = 'Y'
083700        ADD 0.2 TO LK-SAL-PRECIO-SCORE
083800     END-IF.
083900
084000     IF LK-SAL-PRECIO-RANGO > 100.00
084100        ADD 0.2 TO LK-SAL-PRECIO-SCORE
084200     END-IF.
084300
084400     IF LK-SAL-PRECIO-SCORE > 1.0
084500        MOVE 1.0 TO LK-SAL-PRECIO-SCORE
084600     END-IF.
084700
084800 6200-CALC-SCORE-PRECIO-FIN.
084900     EXIT.
085000
085100*----------------------------------------------------------------*
085200*    U12 - MAPEO DE MICRO-COMPORTAMIENTO (CLARITY). SE GUARDA    *
085300*    EL MAXIMO DE CADA INTENSIDAD A LO LARGO DE LA SESION; SOLO  *
085400*    FRICCION (RAGE-CLICK) Y HESITACION (HOVER) VIAJAN AL        *
085500*    REGISTRO DE SALIDA, CONFUSION Y ENGAGEMENT SON INTERNOS.    *
085600*----------------------------------------------------------------*
085700 7000-SENAL-CLARITY.
085800
085900     PERFORM 7100-PROCESAR-UN-EVENTO-CLARITY
086000        THRU 7100-PROCESAR-UN-EVENTO-CLARITY-FIN
086100        VARYING WS-I FROM 1 BY 1
086200        UNTIL WS-I > LK-CANT-EVENTOS.
086300
086400     MOVE WS-CLAR-FRICCION-MAX TO LK-SAL-CLARITY-FRICCION.
086500     MOVE WS-CLAR-HESITA-MAX   TO LK-SAL-CLARITY-HESITA.
086600
086700 7000-SENAL-CLARITY-FIN.
086800     EXIT.
086900
087000*----------------------------------------------------------------*
087100 7100-PROCESAR-UN-EVENTO-CLARITY.
087200
087300     EVALUATE TRUE
087400         WHEN LK-EVT-TIPO (WS-I) = 'rage_click'
087500              PERFORM 7200-CALC-INTENS-RAGE
087600                 THRU 7200-CALC-INTENS-RAGE-FIN
087700              IF WS-CLAR-INTENS-ACTUAL > WS-CLAR-FRICCION-MAX
087800                 MOVE WS-CLAR-INTENS-ACTUAL TO WS-CLAR-FRICCION-MAX
087900              END-IF
088000         WHEN LK-EVT-TIPO (WS-I) = 'hover'
088100              PERFORM 7300-CALC-HESITA-HOVER
088200                 THRU 7300-CALC-HESITA-HOVER-FIN
088300              IF WS-CLAR-INTENS-ACTUAL > WS-CLAR-HESITA-MAX
088400                 MOVE WS-CLAR-INTENS-ACTUAL TO WS-CLAR-HESITA-MAX
088500              END-IF
088600         WHEN LK-EVT-TIPO (WS-I) = 'dead_click'
088700              MOVE 1.0 TO WS-CLAR-INTENS-ACTUAL
088800              IF WS-CLAR-INTENS-ACTUAL > WS-CLAR-CONFUSION-MAX
088900                 MOVE WS-CLAR-INTENS-ACTUAL TO WS-CLAR-CONFUSION-MAX
089000              END-IF
089100         WHEN LK-EVT-TIPO (WS-I) = 'page_view'
089200              AND LK-EVT-BACKNAV (WS-I) = 'Y'
089300              MOVE 1.0 TO WS-CLAR-INTENS-ACTUAL
089400              IF WS-CLAR-INTENS-ACTUAL > WS-CLAR-DISSATISFACTION-MAX
089500                 MOVE WS-CLAR-INTENS-ACTUAL
089600                    TO WS-CLAR-DISSATISFACTION-MAX
089700              END-IF
089800         WHEN LK-EVT-TIPO (WS-I) = 'scroll'
089900              PERFORM 7400-CALC-ENGAGE-SCROLL
090000                 THRU 7400-CALC-ENGAGE-SCROLL-FIN
090100              IF WS-CLAR-INTENS-ACTUAL > WS-CLAR-ENGAGE-MAX
090200                 MOVE WS-CLAR-INTENS-ACTUAL TO WS-CLAR-ENGAGE-MAX
090300              END-IF
090400         WHEN OTHER
090500              CONTINUE
090600     END-EVALUATE.
090700
090800 7100-PROCESAR-UN-EVENTO-CLARITY-FIN.
090900     EXIT.
091000
091100*----------------------------------------------------------------*
091200 7200-CALC-INTENS-RAGE.
091300
091400     EVALUATE TRUE
091500         WHEN LK-EVT-CLICKS (WS-I) >= WS-CORTE-RAGE-CLICKS (1)
091600              MOVE WS-INTENS-RAGE-VALOR (1) TO WS-CLAR-INTENS-ACTUAL
091700         WHEN LK-EVT-CLICKS (WS-I) >= WS-CORTE-RAGE-CLICKS (2)
091800              MOVE WS-INTENS-RAGE-VALOR (2) TO WS-CLAR-INTENS-ACTUAL
091900         WHEN LK-EVT-CLICKS (WS-I) >= WS-CORTE-RAGE-CLICKS (3)
092000              MOVE WS-INTENS-RAGE-VALOR (3) TO WS-CLAR-INTENS-ACTUAL
092100         WHEN OTHER
092200              MOVE WS-INTENS-RAGE-VALOR (4) TO WS-CLAR-INTENS-ACTUAL
092300     END-EVALUATE.
092400
092500 7200-CALC-INTENS-RAGE-FIN.
092600     EXIT.
092700
092800*----------------------------------------------------------------*
092900 7300-CALC-HESITA-HOVER.
093000
093100     EVALUATE TRUE
093200         WHEN LK-EVT-HOVER (WS-I) >= WS-CORTE-HOVER-SEGS (1)
093300              MOVE WS-INTENS-HOVER-VALOR (1) TO WS-CLAR-INTENS-ACTUAL
093400         WHEN LK-EVT-HOVER (WS-I) >= WS-CORTE-HOVER-SEGS (2)
093500              MOVE WS-INTENS-HOVER-VALOR (2) TO WS-CLAR-INTENS-ACTUAL
093600         WHEN LK-EVT-HOVER (WS-I) >= WS-CORTE-HOVER-SEGS (3)
093700              MOVE WS-INTENS-HOVER-VALOR (3) TO WS-CLAR-INTENS-ACTUAL
093800         WHEN LK-EVT-HOVER (WS-I) >= WS-CORTE-HOVER-SEGS (4)
093900              MOVE WS-INTENS-HOVER-VALOR (4) TO WS-CLAR-INTENS-ACTUAL
094000         WHEN OTHER
094100              MOVE WS-INTENS-HOVER-VALOR (5) TO WS-CLAR-INTENS-ACTUAL
094200     END-EVALUATE.
094300
094400 7300-CALC-HESITA-HOVER-FIN.
094500     EXIT.
094600
094700*----------------------------------------------------------------*
094800 7400-CALC-ENGAGE-SCROLL.
094900
095000     EVALUATE TRUE
095100         WHEN LK-EVT-SCROLL (WS-I) >= 90
095200              MOVE 1.0 TO WS-CLAR-INTENS-ACTUAL
095300         WHEN LK-EVT-SCROLL (WS-I) >= 75
095400              MOVE 0.9 TO WS-CLAR-INTENS-ACTUAL
095500         WHEN LK-EVT-SCROLL (WS-I) >= 50
095600              MOVE 0.7 TO WS-CLAR-INTENS-ACTUAL
095700         WHEN LK-EVT-SCROLL (WS-I) >= 25
095800              MOVE 0.5 TO WS-CLAR-INTENS-ACTUAL
095900         WHEN OTHER
096000              MOVE 0.3 TO WS-CLAR-INTENS-ACTUAL
096100     END-EVALUATE.
096200
096300 7400-CALC-ENGAGE-SCROLL-FIN.
096400     EXIT.
096500
096600*----------------------------------------------------------------*
096700*    CONTADORES CRUDOS QUE USA INTSCORE (U8) PARA LAS REGLAS DE  *
096800*    SCORING: CARRITO, CHECKOUT Y EL FLAG DE UN GAP MAYOR A 300  *
096900*    SEGUNDOS. TAMBIEN RESUELVE CART-ABANDONMENT DE U6.         *
097000*----------------------------------------------------------------*
097100 8000-CONTADORES-CRUDOS.
097200
097300     PERFORM 8100-PROCESAR-UN-EVENTO-CRUDO
097400        THRU 8100-PROCESAR-UN-EVENTO-CRUDO-FIN
097500        VARYING WS-I FROM 1 BY 1
097600        UNTIL WS-I > LK-CANT-EVENTOS.
097700
097800     MOVE 'N' TO LK-SAL-FRIC-CART-ABANDON.
097900     IF LK-SAL-CNT-ADD-CART > 0 AND LK-SAL-CNT-CHECKOUT-INI = 0
098000        MOVE 'Y' TO LK-SAL-FRIC-CART-ABANDON
098100     END-IF.
098200
098300     MOVE 'N' TO LK-SAL-FLAG-GAP-300.
098400     IF LK-CANT-EVENTOS > 1
098500        PERFORM 8200-VERIF-GAP-300
098600           THRU 8200-VERIF-GAP-300-FIN
098700           VARYING WS-I FROM 2 BY 1
098800           UNTIL WS-I > LK-CANT-EVENTOS
098900              OR LK-SAL-FLAG-GAP-300 = 'Y'
099000     END-IF.
099100
099200 8000-CONTADORES-CRUDOS-FIN.
099300     EXIT.
099400
099500*----------------------------------------------------------------*
099600 8100-PROCESAR-UN-EVENTO-CRUDO.
099700
099800     EVALUATE TRUE
099900         WHEN LK-EVT-TIPO (WS-I) = 'add_to_cart'
100000              ADD 1 TO LK-SAL-CNT-ADD-CART
100100         WHEN LK-EVT-TIPO (WS-I) = 'remove_from_cart'
100200              ADD 1 TO LK-SAL-CNT-REMOVE-CART
100300         WHEN LK-EVT-TIPO (WS-I) = 'checkout_started'
100400              ADD 1 TO LK-SAL-CNT-CHECKOUT-INI
100500         WHEN LK-EVT-TIPO (WS-I) = 'checkout_completed'
100600              ADD 1 TO LK-SAL-CNT-CHECKOUT-COMP
100700         WHEN OTHER
100800              CONTINUE
100900     END-EVALUATE.
101000
101100 8100-PROCESAR-UN-EVENTO-CRUDO-FIN.
101200     EXIT.
101300
101400*----------------------------------------------------------------*
101500 8200-VERIF-GAP-300.
101600
101700     IF LK-EVT-GAP-SEC (WS-I) > 300.0
101800        MOVE 'Y' TO LK-SAL-FLAG-GAP-300
101900     END-IF.
102000
102100 8200-VERIF-GAP-300-FIN.
102200     EXIT.
102300
102400*----------------------------------------------------------------*
102500 END PROGRAM SIGNALS.
