000100*----------------------------------------------------------------*
000200*    LAYOUT DEL REGISTRO DE EVENTOS DE NAVEGACION (EVENT-FILE)   *
000300*    ORIGEN: CARGA NOCTURNA YA NORMALIZADA POR EL STAGE DE       *
000400*    MAPEO DE PROVEEDOR (VER INTINFER, PARRAFO 1000).           *
000500*    UN REGISTRO POR EVENTO, PRE-ORDENADO POR SESION Y HORA.     *
000600*----------------------------------------------------------------*
000700 01 WS-ENT-EVENTO.
000800    05 EV-SESSION-ID                       PIC X(16).
000900    05 EV-USER-ID                          PIC X(12).
001000    05 EV-TIMESTAMP                        PIC 9(14).
001100    05 EV-EVENT-TYPE                       PIC X(20).
001200    05 EV-PAGE                             PIC X(20).
001300    05 EV-PRODUCT-ID                       PIC X(12).
001400    05 EV-CATEGORY                         PIC X(12).
001500    05 EV-PRICE                            PIC S9(7)V99.
001600    05 EV-CLICK-COUNT                      PIC 9(03).
001700    05 EV-SCROLL-DEPTH                     PIC 9(03).
001800    05 EV-HOVER-SECS                       PIC 9(03)V9.
001900    05 EV-BACK-NAV-FLAG                    PIC X(01).
002000       88 EV-ES-BACK-NAV                   VALUE 'Y'.
002100    05 EV-FILLER                           PIC X(22).
