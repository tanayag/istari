000100******************************************************************
000200* PROGRAM:     INTSCORE                                          *
000300* AUTHOR:      C. GRASSO PAZ                                     *
000400* INSTALLATION: DEPTO. DE SISTEMAS - CENTRO DE COMPUTOS           *
000500* DATE-WRITTEN: 08/15/1989                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:    CONFIDENCIAL - USO INTERNO SOLAMENTE               *
000800******************************************************************
000900*                  HISTORIAL DE MODIFICACIONES                   *
001000******************************************************************
001100* 081589 CGP  PRIMERA VERSION. APLICA LAS TRES REGLAS DE         *
001200*             PUNTAJE (BROWSING, PURCHASE-READY, ABANDONMENT-    *
001300*             RISK) Y ELIGE EL ESTADO GANADOR.                  *
001400* 082289 CGP  SE AGREGA EL AJUSTE DE CONFIANZA POR FACTOR DE     *
001500*             EVIDENCIA Y FACTOR DE ATRIBUCION.                  *
001600* 090689 RGA  SE AGREGA EL CALCULO DE ATRIBUCIONES POR ESTADO     *
001700*             GANADOR Y SU NORMALIZACION.                        *
001800* 092889 RGA  CORRECCION: EL DESEMPATE ENTRE ESTADOS NO SEGUIA    *
001900*             EL ORDEN DEL CATALOGO CUANDO DOS PUNTAJES ERAN      *
002000*             IGUALES.                                            *
002100* 030591 SU   REVISION ANUAL. SIN CAMBIOS FUNCIONALES.            *
002200* 021496 SU   REVISION PARA EL CAMBIO DE MILENIO (AÑO 2000). ESTA *
002300*             RUTINA NO USA FECHAS, NO REQUIRIO CAMBIOS.          *
002400* 030799 SU   VERIFICACION Y2K COMPLETA. OK PARA PRODUCCION.      *
002500* 042207 CGP  TICKET SIS-4410: SE ASEGURA QUE LA ATRIBUCION       *
002600*             SECUNDARIA SE INFORME EN BLANCO CUANDO EL ESTADO    *
002700*             GANADOR NO TIENE TABLA DE ATRIBUCIONES.            *
002800* 081709 MLQ  TICKET SIS-5107: SE AGREGA TRAZA POR UPSI-0 AL      *
002900*             ELEGIR EL ESTADO GANADOR, PARA DEPURAR SIN          *
003000*             RECOMPILAR.                                        *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. INTSCORE.
003400 AUTHOR. C. GRASSO PAZ.
003500 INSTALLATION. DEPTO. DE SISTEMAS - CENTRO DE COMPUTOS.
003600 DATE-WRITTEN. 08/15/1989.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO SOLAMENTE.
003900*----------------------------------------------------------------*
004000* PROPOSITO: SUBPROGRAMA LLAMADO POR INTINFER CON LAS SEÑALES DE  *
004100* COMPORTAMIENTO DE LA SESION YA EXTRAIDAS POR SIGNALS. APLICA    *
004200* LAS REGLAS DE PUNTAJE PONDERADO, ELIGE EL ESTADO DE INTENCION   *
004300* GANADOR, AJUSTA LA CONFIANZA Y CALCULA LAS DOS ATRIBUCIONES     *
004400* PRINCIPALES DEL ESTADO GANADOR.                                 *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-4381.
004900 OBJECT-COMPUTER. IBM-4381.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA.
005200
005300*----------------------------------------------------------------*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700 01 WS-SUBS.
005800    05 WS-I                          PIC 9(02) COMP VALUE 0.
005900    05 FILLER                        PIC X(02) VALUE SPACES.
006000
006100*----------------------------------------------------------------*
006200*    CATALOGO DE LOS 10 ESTADOS CANDIDATOS, EN EL MISMO ORDEN    *
006300*    Y REDEFINES QUE USA INTINFER PARA LA DISTRIBUCION DEL       *
006400*    REPORTE (VER WS-CATALOGO-ESTADOS EN INTINFER).              *
006500*----------------------------------------------------------------*
006600 01 WS-CATALOGO-ESTADOS-LIT.
006700    05 FILLER PIC X(200) VALUE
006800       'BROWSING            EVALUATING_OPTIONS PRICE_SENSITIVE '
006900    - 'TRUST_SEEKING       PURCHASE_READY      ABANDONMENT_RISK'
007000    - 'EXPLORING           COMPARING           HESITATING      '
007100    - 'READY_TO_ACT        '.
007200 01 WS-CATALOGO-ESTADOS REDEFINES WS-CATALOGO-ESTADOS-LIT.
007300    05 WS-ESTADO-NOM OCCURS 10 TIMES PIC X(20).
007400
007500*----------------------------------------------------------------*
007600*    CATALOGO DE NOMBRES DE FACTOR USADOS EN LAS TABLAS DE       *
007700*    ATRIBUCION DE U10, PARA NO REPETIR LOS LITERALES EN CADA    *
007800*    RAMA DEL EVALUATE DE 3000-CALC-ATRIBUCIONES.                *
007900*----------------------------------------------------------------*
008000 01 WS-NOMBRES-FACTOR-LIT.
008100    05 FILLER PIC X(12) VALUE 'NAVIGATION  '.
008200    05 FILLER PIC X(12) VALUE 'DWELL       '.
008300    05 FILLER PIC X(12) VALUE 'COMPARISON  '.
008400    05 FILLER PIC X(12) VALUE 'PRICE       '.
008500    05 FILLER PIC X(12) VALUE 'FRICTION    '.
008600 01 WS-NOMBRES-FACTOR REDEFINES WS-NOMBRES-FACTOR-LIT.
008700    05 WS-NOM-FACTOR OCCURS 5 TIMES PIC X(12).
008800 01 WS-IDX-NAVIGATION                 PIC 9(01) COMP VALUE 1.
008900 01 WS-IDX-DWELL                      PIC 9(01) COMP VALUE 2.
009000 01 WS-IDX-COMPARISON                 PIC 9(01) COMP VALUE 3.
009100 01 WS-IDX-PRICE                      PIC 9(01) COMP VALUE 4.
009200 01 WS-IDX-FRICTION                   PIC 9(01) COMP VALUE 5.
009300
009400*----------------------------------------------------------------*
009500*    PESOS DE CADA TRAMO DE LAS REGLAS DE PUNTAJE DE U8, EN EL   *
009600*    MISMO ORDEN EN QUE LAS EVALUA 1000-APLICAR-REGLAS.  SE      *
009700*    ARMAN COMO LITERAL Y SE REDEFINEN A TABLA PARA TENER LOS    *
009800*    TRES TRAMOS DE CADA REGLA EN UN SOLO LUGAR.                 *
009900*----------------------------------------------------------------*
010000 01 WS-PESOS-BROWSING-LIT    PIC X(12) VALUE '080005000200'.
010100 01 WS-PESOS-BROWSING REDEFINES WS-PESOS-BROWSING-LIT.
010200    05 WS-PESO-BROWSING OCCURS 3 TIMES PIC 9V999.
010300 01 WS-PESOS-PURCHASE-LIT    PIC X(12) VALUE '090007000100'.
010400 01 WS-PESOS-PURCHASE REDEFINES WS-PESOS-PURCHASE-LIT.
010500    05 WS-PESO-PURCHASE OCCURS 3 TIMES PIC 9V999.
010600
010700*----------------------------------------------------------------*
010800*    PUNTAJES DE LAS TRES REGLAS (U8). SOLO LOS ESTADOS 1         *
010900*    (BROWSING), 5 (PURCHASE_READY) Y 6 (ABANDONMENT_RISK) DEL   *
011000*    CATALOGO RECIBEN PUNTAJE; LOS DEMAS QUEDAN EN CERO.         *
011100*----------------------------------------------------------------*
011200 01 WS-CONTRIB-BROWSING               PIC 9V99 VALUE 0.
011300 01 WS-CONTRIB-PURCHASE               PIC 9V99 VALUE 0.
011400 01 WS-CONTRIB-ABANDON                PIC 9V99 VALUE 0.
011500
011600 01 WS-CONF-BROWSING                  PIC 9V9(4) VALUE 0.
011700 01 WS-CONF-PURCHASE                  PIC 9V9(4) VALUE 0.
011800 01 WS-CONF-ABANDON                   PIC 9V9(4) VALUE 0.
011900
012000 01 WS-IDX-GANADOR                    PIC 9(02) COMP VALUE 1.
012100 01 WS-EVIDENCIA-CANT                 PIC 9(01) COMP VALUE 0.
012200 01 WS-FACTOR-EVIDENCIA               PIC 9V9(4) VALUE 0.
012300 01 WS-FACTOR-ATRIBUCION              PIC 9V9(4) VALUE 0.
012400 01 WS-DOMINANCIA                     PIC 9V9(4) VALUE 0.
012500
012600*----------------------------------------------------------------*
012700*    ATRIBUCIONES CRUDAS DEL ESTADO GANADOR ANTES DE NORMALIZAR  *
012800*----------------------------------------------------------------*
012900 01 WS-ATRIB-CRUDA.
013000    05 WS-ATR1-NOMBRE                 PIC X(12) VALUE SPACES.
013100    05 WS-ATR1-VALOR                  PIC 9V9(4) VALUE 0.
013200    05 WS-ATR2-NOMBRE                 PIC X(12) VALUE SPACES.
013300    05 WS-ATR2-VALOR                  PIC 9V9(4) VALUE 0.
013400    05 WS-ATR-TOTAL                   PIC 9V9(4) VALUE 0.
013500    05 WS-ATR-HAY-TABLA-SW            PIC X(01) VALUE 'N'.
013600       88 WS-ATR-HAY-TABLA                     VALUE 'Y'.
013700    05 FILLER                         PIC X(01) VALUE SPACE.
013800
013900 01 WS-UNIQUE-PAG-DIV5                PIC 9V9(4) VALUE 0.
014000 01 WS-UNIQUE-PAG-DIV3                PIC 9V9(4) VALUE 0.
014100 01 WS-DWELL-AVG-DIV30                PIC 9V9(4) VALUE 0.
014200 01 WS-DWELL-AVG-DIV60                PIC 9V9(4) VALUE 0.
014300 01 WS-DWELL-MAX-DIV120               PIC 9V9(4) VALUE 0.
014400
014500*----------------------------------------------------------------*
014600 LINKAGE SECTION.
014700
014800 01 LK-SENAL-SALIDA.
014900    05 LK-SAL-DWELL-TOTAL             PIC 9(07)V99.
015000    05 LK-SAL-DWELL-AVG               PIC 9(07)V99.
015100    05 LK-SAL-DWELL-MAX               PIC 9(07)V99.
015200    05 LK-SAL-DWELL-LARGOS            PIC 9(03) COMP.
015300    05 LK-SAL-NAV-TOTAL-VISTAS        PIC 9(05) COMP.
015400    05 LK-SAL-NAV-PAGINAS-UNICAS      PIC 9(03) COMP.
015500    05 LK-SAL-NAV-LOOPS               PIC 9(03) COMP.
015600    05 LK-SAL-NAV-BACKNAV             PIC 9(03) COMP.
015700    05 LK-SAL-COMP-PRODUCTOS-UNICOS   PIC 9(03) COMP.
015800    05 LK-SAL-COMP-CATEGORIAS-UNICAS  PIC 9(03) COMP.
015900    05 LK-SAL-COMP-RAPID-SWITCH       PIC X(01).
016000    05 LK-SAL-COMP-SCORE              PIC 9V9(4).
016100    05 LK-SAL-FRIC-FORM-ABANDON       PIC X(01).
016200    05 LK-SAL-FRIC-CART-ABANDON       PIC X(01).
016300    05 LK-SAL-FRIC-PAUSAS-LARGAS      PIC 9(03) COMP.
016400    05 LK-SAL-FRIC-BACKNAV            PIC 9(03) COMP.
016500    05 LK-SAL-FRIC-ERRORES            PIC 9(03) COMP.
016600    05 LK-SAL-FRIC-SCORE              PIC 9V9(4).
016700    05 LK-SAL-PRECIO-RANGO            PIC 9(07)V99.
016800    05 LK-SAL-PRECIO-COMPARA          PIC X(01).
016900    05 LK-SAL-PRECIO-PREF-BAJO        PIC X(01).
017000    05 LK-SAL-PRECIO-HUBO-REMOVIDO    PIC X(01).
017100    05 LK-SAL-PRECIO-SCORE            PIC 9V9(4).
017200    05 LK-SAL-CLARITY-FRICCION        PIC 9V9(4).
017300    05 LK-SAL-CLARITY-HESITA          PIC 9V9(4).
017400    05 LK-SAL-CNT-ADD-CART            PIC 9(03) COMP.
017500    05 LK-SAL-CNT-REMOVE-CART         PIC 9(03) COMP.
017600    05 LK-SAL-CNT-CHECKOUT-INI        PIC 9(03) COMP.
017700    05 LK-SAL-CNT-CHECKOUT-COMP       PIC 9(03) COMP.
017800    05 LK-SAL-FLAG-GAP-300            PIC X(01).
017900    05 FILLER                         PIC X(04).
018000
018100 01 LK-PUNTAJE-SALIDA.
018200    05 LK-PTJ-ESTADO-GANADOR          PIC X(20).
018300    05 LK-PTJ-CONFIANZA-BASE          PIC 9V9(4).
018400    05 LK-PTJ-CONFIANZA-AJUSTADA      PIC 9V9(4).
018500    05 LK-PTJ-ATRIB1-NOMBRE           PIC X(12).
018600    05 LK-PTJ-ATRIB1-SHARE            PIC 9V9(4).
018700    05 LK-PTJ-ATRIB2-NOMBRE           PIC X(12).
018800    05 LK-PTJ-ATRIB2-SHARE            PIC 9V9(4).
018900    05 FILLER                         PIC X(04).
019000
019100*----------------------------------------------------------------*
019200 PROCEDURE DIVISION USING LK-SENAL-SALIDA
019300                           LK-PUNTAJE-SALIDA.
019400
019500 0000-CALCULAR-PUNTAJE.
019600
019700     INITIALIZE LK-PUNTAJE-SALIDA WS-ATRIB-CRUDA.
019800
019900     PERFORM 1000-APLICAR-REGLAS
020000        THRU 1000-APLICAR-REGLAS-FIN.
020100
020200     PERFORM 2000-ELEGIR-GANADOR
020300        THRU 2000-ELEGIR-GANADOR-FIN.
020400
020500*    TRAZA DE CORRIDA (SOLO SI EL OPERADOR PRENDE EL UPSI-0 EN
020600*    LA JCL) - DEPURACION DE SESIONES SIN RECOMPILAR (SIS-5107).
020700     IF SW-TRAZA-ACTIVA
020800        DISPLAY 'TRAZA INTSCORE - ESTADO GANADOR='                SIS-5107
020900                LK-PTJ-ESTADO-GANADOR
021000     END-IF.
021100
021200     PERFORM 3000-CALC-ATRIBUCIONES
021300        THRU 3000-CALC-ATRIBUCIONES-FIN.
021400
021500     PERFORM 4000-AJUSTAR-CONFIANZA
021600        THRU 4000-AJUSTAR-CONFIANZA-FIN.
021700
021800     GOBACK.
021900
022000*----------------------------------------------------------------*
022100*    U8 - LAS TRES REGLAS DE PUNTAJE. CADA UNA TIENE PESO PROPIO *
022200*    Y SE APLICA SIEMPRE A SU UNICO ESTADO CANDIDATO, ASI QUE    *
022300*    EL PESO TOTAL ES EL PESO DE LA REGLA Y LA CONFIANZA ES LA   *
022400*    CONTRIBUCION MISMA (YA ACOTADA ENTRE 0 Y 1).                *
022500*----------------------------------------------------------------*
022600 1000-APLICAR-REGLAS.
022700
022800     EVALUATE TRUE
022900         WHEN LK-SAL-NAV-TOTAL-VISTAS >= 3
023000              MOVE WS-PESO-BROWSING (1) TO WS-CONTRIB-BROWSING
023100         WHEN LK-SAL-NAV-TOTAL-VISTAS >= 1
023200              MOVE WS-PESO-BROWSING (2) TO WS-CONTRIB-BROWSING
023300         WHEN OTHER
023400              MOVE WS-PESO-BROWSING (3) TO WS-CONTRIB-BROWSING
023500     END-EVALUATE.
023600     COMPUTE WS-CONF-BROWSING ROUNDED =
023700        (WS-CONTRIB-BROWSING * 1.0) / 1.0.
023800
023900     EVALUATE TRUE
024000         WHEN LK-SAL-CNT-CHECKOUT-INI > 0
024100              OR LK-SAL-CNT-CHECKOUT-COMP > 0
024200              MOVE WS-PESO-PURCHASE (1) TO WS-CONTRIB-PURCHASE
024300         WHEN LK-SAL-CNT-ADD-CART > 0
024400              MOVE WS-PESO-PURCHASE (2) TO WS-CONTRIB-PURCHASE
024500         WHEN OTHER
024600              MOVE WS-PESO-PURCHASE (3) TO WS-CONTRIB-PURCHASE
024700     END-EVALUATE.
024800     COMPUTE WS-CONF-PURCHASE ROUNDED =
024900        (WS-CONTRIB-PURCHASE * 1.5) / 1.5.
025000
025100     EVALUATE TRUE
025200         WHEN LK-SAL-CNT-REMOVE-CART > 0
025300              MOVE 0.8 TO WS-CONTRIB-ABANDON
025400         WHEN LK-SAL-CNT-ADD-CART > 0
025500              AND LK-SAL-FLAG-GAP-300 = 'Y'
025600              MOVE 0.7 TO WS-CONTRIB-ABANDON
025700         WHEN LK-SAL-FLAG-GAP-300 = 'Y'
025800              MOVE 0.5 TO WS-CONTRIB-ABANDON
025900         WHEN OTHER
026000              MOVE 0.2 TO WS-CONTRIB-ABANDON
026100     END-EVALUATE.
026200     COMPUTE WS-CONF-ABANDON ROUNDED =
026300        (WS-CONTRIB-ABANDON * 1.2) / 1.2.
026400
026500 1000-APLICAR-REGLAS-FIN.
026600     EXIT.
026700
026800*----------------------------------------------------------------*
026900*    SE EVALUA EN EL ORDEN DEL CATALOGO (BROWSING, DESPUES       *
027000*    PURCHASE_READY, DESPUES ABANDONMENT_RISK) Y SOLO UN PUNTAJE *
027100*    ESTRICTAMENTE MAYOR REEMPLAZA AL GANADOR ACTUAL.            *
027200*----------------------------------------------------------------*
027300 2000-ELEGIR-GANADOR.
027400
027500     MOVE 1 TO WS-IDX-GANADOR.
027600     MOVE WS-CONF-BROWSING TO LK-PTJ-CONFIANZA-BASE.
027700
027800     IF WS-CONF-PURCHASE > LK-PTJ-CONFIANZA-BASE
027900        MOVE 5 TO WS-IDX-GANADOR
028000        MOVE WS-CONF-PURCHASE TO LK-PTJ-CONFIANZA-BASE
028100     END-IF.
028200
028300     IF WS-CONF-ABANDON > LK-PTJ-CONFIANZA-BASE
028400        MOVE 6 TO WS-IDX-GANADOR
028500        MOVE WS-CONF-ABANDON TO LK-PTJ-CONFIANZA-BASE
028600     END-IF.
028700
028800     MOVE WS-ESTADO-NOM (WS-IDX-GANADOR) TO LK-PTJ-ESTADO-GANADOR.
028900     MOVE 1 TO WS-EVIDENCIA-CANT.
029000
029100 2000-ELEGIR-GANADOR-FIN.
029200     EXIT.
029300
029400*----------------------------------------------------------------*
029500*    U10 - ATRIBUCIONES DEL ESTADO GANADOR. SOLO LOS 6 PRIMEROS  *
029600*    ESTADOS DEL CATALOGO TIENEN TABLA DE ATRIBUCION; LOS OTROS  *
029700*    4 NO ATRIBUYEN NADA (WS-ATR-HAY-TABLA QUEDA EN 'N').       *
029800*----------------------------------------------------------------*
029900 3000-CALC-ATRIBUCIONES.
030000
030100     COMPUTE WS-UNIQUE-PAG-DIV5 ROUNDED =
030200        LK-SAL-NAV-PAGINAS-UNICAS / 5.
030300     IF WS-UNIQUE-PAG-DIV5 > 1.0
030400        MOVE 1.0 TO WS-UNIQUE-PAG-DIV5
030500     END-IF.
030600
030700     COMPUTE WS-UNIQUE-PAG-DIV3 ROUNDED =
030800        LK-SAL-NAV-PAGINAS-UNICAS / 3.
030900     IF WS-UNIQUE-PAG-DIV3 > 1.0
031000        MOVE 1.0 TO WS-UNIQUE-PAG-DIV3
031100     END-IF.
031200
031300     COMPUTE WS-DWELL-AVG-DIV30 ROUNDED = LK-SAL-DWELL-AVG / 30.
031400     IF WS-DWELL-AVG-DIV30 > 1.0
031500        MOVE 1.0 TO WS-DWELL-AVG-DIV30
031600     END-IF.
031700
031800     COMPUTE WS-DWELL-AVG-DIV60 ROUNDED = LK-SAL-DWELL-AVG / 60.
031900     IF WS-DWELL-AVG-DIV60 > 1.0
032000        MOVE 1.0 TO WS-DWELL-AVG-DIV60
032100     END-IF.
032200
032300     COMPUTE WS-DWELL-MAX-DIV120 ROUNDED = LK-SAL-DWELL-MAX / 120.
032400     IF WS-DWELL-MAX-DIV120 > 1.0
032500        MOVE 1.0 TO WS-DWELL-MAX-DIV120
032600     END-IF.
032700
032800     MOVE 'N' TO WS-ATR-HAY-TABLA-SW.
032900     MOVE SPACES TO LK-PTJ-ATRIB1-NOMBRE LK-PTJ-ATRIB2-NOMBRE.    SIS-4410
033000     MOVE 0 TO LK-PTJ-ATRIB1-SHARE LK-PTJ-ATRIB2-SHARE.           SIS-4410
033100
033200     EVALUATE WS-IDX-GANADOR
033300         WHEN 1
033400              MOVE WS-NOM-FACTOR (WS-IDX-NAVIGATION)
033500                 TO WS-ATR1-NOMBRE
033600              MOVE WS-UNIQUE-PAG-DIV5 TO WS-ATR1-VALOR
033700              MOVE WS-NOM-FACTOR (WS-IDX-DWELL) TO WS-ATR2-NOMBRE
033800              MOVE WS-DWELL-AVG-DIV30 TO WS-ATR2-VALOR
033900              SET WS-ATR-HAY-TABLA TO TRUE
034000         WHEN 2
034100              MOVE WS-NOM-FACTOR (WS-IDX-COMPARISON)
034200                 TO WS-ATR1-NOMBRE
034300              MOVE LK-SAL-COMP-SCORE TO WS-ATR1-VALOR
034400              MOVE WS-NOM-FACTOR (WS-IDX-NAVIGATION)
034500                 TO WS-ATR2-NOMBRE
034600              MOVE WS-UNIQUE-PAG-DIV5 TO WS-ATR2-VALOR
034700              SET WS-ATR-HAY-TABLA TO TRUE
034800         WHEN 3
034900              MOVE WS-NOM-FACTOR (WS-IDX-PRICE) TO WS-ATR1-NOMBRE
035000              MOVE LK-SAL-PRECIO-SCORE TO WS-ATR1-VALOR
035100              MOVE WS-NOM-FACTOR (WS-IDX-COMPARISON)
035200                 TO WS-ATR2-NOMBRE
035300              MOVE LK-SAL-COMP-SCORE TO WS-ATR2-VALOR
035400              SET WS-ATR-HAY-TABLA TO TRUE
035500         WHEN 4
035600              MOVE WS-NOM-FACTOR (WS-IDX-DWELL) TO WS-ATR1-NOMBRE
035700              MOVE WS-DWELL-AVG-DIV60 TO WS-ATR1-VALOR
035800              MOVE WS-NOM-FACTOR (WS-IDX-NAVIGATION)
035900                 TO WS-ATR2-NOMBRE
036000              MOVE WS-UNIQUE-PAG-DIV3 TO WS-ATR2-VALOR
036100              SET WS-ATR-HAY-TABLA TO TRUE
036200         WHEN 5
036300              MOVE WS-NOM-FACTOR (WS-IDX-NAVIGATION)
036400                 TO WS-ATR1-NOMBRE
036500              IF LK-SAL-NAV-PAGINAS-UNICAS >= 2
036600                 MOVE 1.0 TO WS-ATR1-VALOR
036700              ELSE
036800                 MOVE 0.5 TO WS-ATR1-VALOR
036900              END-IF
037000              MOVE WS-NOM-FACTOR (WS-IDX-FRICTION)
037100                 TO WS-ATR2-NOMBRE
037200              COMPUTE WS-ATR2-VALOR ROUNDED =
037300                 1.0 - LK-SAL-FRIC-SCORE
037400              SET WS-ATR-HAY-TABLA TO TRUE
037500         WHEN 6
037600              MOVE WS-NOM-FACTOR (WS-IDX-FRICTION)
037700                 TO WS-ATR1-NOMBRE
037800              MOVE LK-SAL-FRIC-SCORE TO WS-ATR1-VALOR
037900              MOVE WS-NOM-FACTOR (WS-IDX-DWELL) TO WS-ATR2-NOMBRE
038000              MOVE WS-DWELL-MAX-DIV120 TO WS-ATR2-VALOR
038100              SET WS-ATR-HAY-TABLA TO TRUE
038200         WHEN OTHER
038300              CONTINUE
038400     END-EVALUATE.
038500
038600     IF WS-ATR-HAY-TABLA
038700        PERFORM 3100-NORMALIZAR-ATRIBUCIONES
038800           THRU 3100-NORMALIZAR-ATRIBUCIONES-FIN
038900     END-IF.
039000
039100 3000-CALC-ATRIBUCIONES-FIN.
039200     EXIT.
039300
039400*----------------------------------------------------------------*
039500*    NORMALIZA LAS DOS ATRIBUCIONES CRUDAS PARA QUE SUMEN 1, Y   *
039600*    REPORTA LA MAYOR PRIMERO (EMPATE: LA ATRIBUCION 1 GANA).    *
039700*----------------------------------------------------------------*
039800 3100-NORMALIZAR-ATRIBUCIONES.
039900
040000     COMPUTE WS-ATR-TOTAL = WS-ATR1-VALOR + WS-ATR2-VALOR.
040100
040200     IF WS-ATR-TOTAL > 0
040300        COMPUTE LK-PTJ-ATRIB1-SHARE ROUNDED =
040400           WS-ATR1-VALOR / WS-ATR-TOTAL
040500        COMPUTE LK-PTJ-ATRIB2-SHARE ROUNDED =
040600           WS-ATR2-VALOR / WS-ATR-TOTAL
040700     ELSE
040800        MOVE 0 TO LK-PTJ-ATRIB1-SHARE LK-PTJ-ATRIB2-SHARE
040900     END-IF.
041000
041100     IF LK-PTJ-ATRIB2-SHARE > LK-PTJ-ATRIB1-SHARE
041200        MOVE WS-ATR2-NOMBRE TO LK-PTJ-ATRIB1-NOMBRE
041300        MOVE LK-PTJ-ATRIB2-SHARE TO WS-DOMINANCIA
041400        MOVE WS-ATR1-NOMBRE TO LK-PTJ-ATRIB2-NOMBRE
041500        MOVE LK-PTJ-ATRIB1-SHARE TO LK-PTJ-ATRIB2-SHARE
041600        MOVE WS-DOMINANCIA TO LK-PTJ-ATRIB1-SHARE
041700     ELSE
041800        MOVE WS-ATR1-NOMBRE TO LK-PTJ-ATRIB1-NOMBRE
041900        MOVE WS-ATR2-NOMBRE TO LK-PTJ-ATRIB2-NOMBRE
042000     END-IF.
042100
042200 3100-NORMALIZAR-ATRIBUCIONES-FIN.
042300     EXIT.
042400
042500*----------------------------------------------------------------*
042600*    U9 - AJUSTE DE CONFIANZA POR FACTOR DE EVIDENCIA Y FACTOR   *
042700*    DE DOMINANCIA DE ATRIBUCION.                               *
042800*----------------------------------------------------------------*
042900 4000-AJUSTAR-CONFIANZA.
043000
043100     EVALUATE TRUE
043200         WHEN WS-EVIDENCIA-CANT >= 3
043300              MOVE 1.0 TO WS-FACTOR-EVIDENCIA
043400         WHEN WS-EVIDENCIA-CANT = 2
043500              MOVE 0.9 TO WS-FACTOR-EVIDENCIA
043600         WHEN WS-EVIDENCIA-CANT = 1
043700              MOVE 0.8 TO WS-FACTOR-EVIDENCIA
043800         WHEN OTHER
043900              MOVE 0.7 TO WS-FACTOR-EVIDENCIA
044000     END-EVALUATE.
044100
044200     IF NOT WS-ATR-HAY-TABLA OR WS-ATR-TOTAL = 0
044300        MOVE 0.8 TO WS-FACTOR-ATRIBUCION
044400     ELSE
044500        COMPUTE WS-DOMINANCIA ROUNDED =
044600           LK-PTJ-ATRIB1-SHARE / 1.0
044700        COMPUTE WS-FACTOR-ATRIBUCION ROUNDED =
044800           0.7 + (WS-DOMINANCIA * 0.3)
044900     END-IF.
045000
045100     COMPUTE LK-PTJ-CONFIANZA-AJUSTADA ROUNDED =
045200        LK-PTJ-CONFIANZA-BASE * WS-FACTOR-EVIDENCIA
045300        * WS-FACTOR-ATRIBUCION.
045400
045500     IF LK-PTJ-CONFIANZA-AJUSTADA > 1.0
045600        MOVE 1.0 TO LK-PTJ-CONFIANZA-AJUSTADA
045700     END-IF.
045800     IF LK-PTJ-CONFIANZA-AJUSTADA < 0
045900        MOVE 0 TO LK-PTJ-CONFIANZA-AJUSTADA
046000     END-IF.
046100
046200 4000-AJUSTAR-CONFIANZA-FIN.
046300     EXIT.
046400
046500*----------------------------------------------------------------*
046600 END PROGRAM INTSCORE.
046700
